000100************************************************************
000200* FECHA       : 29/05/2024                                  
000300* PROGRAMADOR : MARIA XIMENA ALVARADO (MXAL)                
000400* APLICACION  : EDUCACION                                   
000500* PROGRAMA    : EDGRADE1                                    
000600* TIPO        : BATCH                                       
000700* DESCRIPCION : CALIFICA LAS RESPUESTAS DE ALUMNO DE UNA SESION
000800*             : DE EXAMEN (OPCION MULTIPLE, VERDADERO/FALSO 
000900*             : COMPLETAR) CONTRA EL CATALOGO DE PREGUNTAS Y
001000*             : RESPUESTAS, ACUMULA LOS PUNTOS GANADOS, CALCULA
001100*             : EL PORCENTAJE DE LA SESION Y DEFINE SI QUEDA
001200*             : APROBADA SEGUN LA NOTA MINIMA DEL EXAMEN    
001300* ARCHIVOS    : EDQUESIN=C,EDANSWIN=C,EDEXAMIN=C,EDSTUIN=C  
001400*             : EDSESIN=C, EDSTUOUT=A, EDSESOUT=A           
001500* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                    
001600* INSTALADO   : DD/MM/AAAA                                  
001700* BPM/RATIONAL: 228866                                      
001800* NOMBRE      : CALIFICACION DE RESPUESTAS DE EXAMEN        
001900* DESCRIPCION : MANTENIMIENTO                               
002000************************************************************
002100 ID DIVISION.
002200 PROGRAM-ID.    EDGRADE1.
002300 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
002400 INSTALLATION.  BANCO INDUSTRIAL.
002500 DATE-WRITTEN.  15/03/87.
002600 DATE-COMPILED.
002700 SECURITY.      CONFIDENCIAL - USO INTERNO BANCO INDUSTRIAL.
002800************************************************************
002900*                     B I T A C O R A   D E   C A M B I O S 
003000************************************************************
003100*   15031987  EDRD  ---------  ALTA INICIAL DEL PROGRAMA,
003200*             CONTRA ARCHIVOS INDEXADOS TLEXAM/TLRESP (VERIFICAR
003300*             BITACORA DE TLMATH PARA EL ORIGEN DE ESTE PATRON)
003400*   22091991  EDRD  ---------  SE AGREGA SOPORTE DE PREGUNTAS
003500*             DE COMPLETAR (ANTES SOLO OPCION MULTIPLE)
003600*   07041994  PEDR  ---------  SE AGREGA VALIDACION DE PORCENTAJE
003700*             MINIMO PARA APROBAR, ANTES SOLO SE SUMABAN PUNTOS
003800*   19990112  EEDR  Y2K        REVISION GENERAL - PROGRAMA NO
003900*             MANEJA FECHAS DE VIGENCIA, SIN IMPACTO
004000*   05092023  PEDR  BPM228866  SE MIGRA DE TLEXAM/TLRESP
004100*             (INDEXADOS) A EXTRACTOS SECUENCIALES EDQUESIN/
004200*             EDANSWIN/EDEXAMIN CARGADOS EN TABLA Y BUSCADOS POR
004300*             SEARCH ALL, YA NO EXISTEN ARCHIVOS INDEXADOS PARA
004400*             EL APLICATIVO DE EXAMENES
004500*   02112023  PEDR  BPM229014  SE AGREGA EDSESIN/EDSESOUT PARA
004600*             REGRABAR EL ENCABEZADO DE LA SESION YA CALIFICADA
004700*             CON TOTAL DE PUNTOS, PORCENTAJE Y APROBADO/REPROBADO
004800*   29052024  MXAL  BPM231190  SE ESTANDARIZA EL COMPARADOR DE
004900*             PREGUNTAS DE COMPLETAR A MINUSCULAS Y SIN ESPACIOS
005000*             A LA IZQUIERDA, ANTES ERA SENSIBLE A MAYUSCULAS
005100*   24022026  MXAL  BPM231890  SE ACTIVA SESI-PCT-VALIDO AL
005200*             CALIFICAR LA SESION, PARA QUE EDSTATS1 SEPA
005300*             DISTINGUIR EL PORCENTAJE YA CALCULADO DE UNO
005400*             AUN NO CALIFICADO
005500************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-390.
005900 OBJECT-COMPUTER. IBM-390.
006000 SPECIAL-NAMES.
006100     C01               IS TOP-OF-FORM
006200     CLASS WKS-CLASE-MINUSC   IS "abcdefghijklmnopqrstuvwxyz"
006300     UPSI-0 ON  WKS-UPSI-DEBUG-ON
006400     UPSI-0 OFF WKS-UPSI-DEBUG-OFF.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT EDQUESIN  ASSIGN TO EDQUESIN
006800            ORGANIZATION   IS LINE SEQUENTIAL
006900            FILE STATUS    IS FS-EDQUESIN
007000                              FSE-EDQUESIN.
007100
007200     SELECT EDANSWIN  ASSIGN TO EDANSWIN
007300            ORGANIZATION   IS LINE SEQUENTIAL
007400            FILE STATUS    IS FS-EDANSWIN
007500                              FSE-EDANSWIN.
007600
007700     SELECT EDEXAMIN  ASSIGN TO EDEXAMIN
007800            ORGANIZATION   IS LINE SEQUENTIAL
007900            FILE STATUS    IS FS-EDEXAMIN
008000                              FSE-EDEXAMIN.
008100
008200     SELECT EDSESIN   ASSIGN TO EDSESIN
008300            ORGANIZATION   IS LINE SEQUENTIAL
008400            FILE STATUS    IS FS-EDSESIN
008500                              FSE-EDSESIN.
008600
008700     SELECT EDSTUIN   ASSIGN TO EDSTUIN
008800            ORGANIZATION   IS LINE SEQUENTIAL
008900            FILE STATUS    IS FS-EDSTUIN
009000                              FSE-EDSTUIN.
009100
009200     SELECT EDSTUOUT  ASSIGN TO EDSTUOUT
009300            ORGANIZATION   IS LINE SEQUENTIAL
009400            FILE STATUS    IS FS-EDSTUOUT
009500                              FSE-EDSTUOUT.
009600
009700     SELECT EDSESOUT  ASSIGN TO EDSESOUT
009800            ORGANIZATION   IS LINE SEQUENTIAL
009900            FILE STATUS    IS FS-EDSESOUT
010000                              FSE-EDSESOUT.
010100
010200 DATA DIVISION.
010300 FILE SECTION.
010400************************************************************
010500*               DEFINICION DE ESTRUCTURA DE ARCHIVOS        
010600************************************************************
010700*   CATALOGO DE PREGUNTAS - EXTRACTO SECUENCIAL
010800*   CATALOGO DE RESPUESTAS - EXTRACTO SECUENCIAL
010900*   PLANTILLA DE EXAMEN - EXTRACTO SECUENCIAL
011000*   ENCABEZADO DE SESION A CALIFICAR - ENTRADA
011100*   DETALLE DE RESPUESTA DE ALUMNO - ENTRADA
011200*   DETALLE DE RESPUESTA DE ALUMNO YA CALIFICADO - SALIDA
011300*   ENCABEZADO DE SESION YA CALIFICADO - SALIDA
011400 FD  EDQUESIN
011500     LABEL RECORDS ARE STANDARD
011600     RECORDING MODE IS F.
011700     COPY EDQUES.
011800
011900 FD  EDANSWIN
012000     LABEL RECORDS ARE STANDARD
012100     RECORDING MODE IS F.
012200     COPY EDANSW.
012300
012400 FD  EDEXAMIN
012500     LABEL RECORDS ARE STANDARD
012600     RECORDING MODE IS F.
012700     COPY EDEXAM.
012800
012900 FD  EDSESIN
013000     LABEL RECORDS ARE STANDARD
013100     RECORDING MODE IS F.
013200     COPY EDEXSE.
013300
013400 FD  EDSTUIN
013500     LABEL RECORDS ARE STANDARD
013600     RECORDING MODE IS F.
013700     COPY EDSTUA.
013800
013900 FD  EDSTUOUT
014000     LABEL RECORDS ARE STANDARD
014100     RECORDING MODE IS F.
014200 01  REG-EDSTUOUT               PIC X(300).
014300
014400 FD  EDSESOUT
014500     LABEL RECORDS ARE STANDARD
014600     RECORDING MODE IS F.
014700 01  REG-EDSESOUT               PIC X(300).
014800
014900 WORKING-STORAGE SECTION.
015000************************************************************
015100*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS   
015200************************************************************
015300 01  WKS-FS-STATUS.
015400     02  WKS-STATUS.
015500*      CATALOGO DE PREGUNTAS
015600         04  FS-EDQUESIN        PIC 9(02) VALUE ZEROES.
015700         04  FSE-EDQUESIN.
015800             08  FSE-RETURN     PIC S9(4) COMP-5 VALUE 0.
015900             08  FSE-FUNCTION   PIC S9(4) COMP-5 VALUE 0.
016000             08  FSE-FEEDBACK   PIC S9(4) COMP-5 VALUE 0.
016100*      CATALOGO DE RESPUESTAS
016200         04  FS-EDANSWIN        PIC 9(02) VALUE ZEROES.
016300         04  FSE-EDANSWIN.
016400             08  FSE-RETURN     PIC S9(4) COMP-5 VALUE 0.
016500             08  FSE-FUNCTION   PIC S9(4) COMP-5 VALUE 0.
016600             08  FSE-FEEDBACK   PIC S9(4) COMP-5 VALUE 0.
016700*      PLANTILLA DE EXAMEN
016800         04  FS-EDEXAMIN        PIC 9(02) VALUE ZEROES.
016900         04  FSE-EDEXAMIN.
017000             08  FSE-RETURN     PIC S9(4) COMP-5 VALUE 0.
017100             08  FSE-FUNCTION   PIC S9(4) COMP-5 VALUE 0.
017200             08  FSE-FEEDBACK   PIC S9(4) COMP-5 VALUE 0.
017300*      ENCABEZADO DE SESION - ENTRADA
017400         04  FS-EDSESIN         PIC 9(02) VALUE ZEROES.
017500         04  FSE-EDSESIN.
017600             08  FSE-RETURN     PIC S9(4) COMP-5 VALUE 0.
017700             08  FSE-FUNCTION   PIC S9(4) COMP-5 VALUE 0.
017800             08  FSE-FEEDBACK   PIC S9(4) COMP-5 VALUE 0.
017900*      DETALLE DE RESPUESTA - ENTRADA
018000         04  FS-EDSTUIN         PIC 9(02) VALUE ZEROES.
018100         04  FSE-EDSTUIN.
018200             08  FSE-RETURN     PIC S9(4) COMP-5 VALUE 0.
018300             08  FSE-FUNCTION   PIC S9(4) COMP-5 VALUE 0.
018400             08  FSE-FEEDBACK   PIC S9(4) COMP-5 VALUE 0.
018500*      DETALLE DE RESPUESTA - SALIDA
018600         04  FS-EDSTUOUT        PIC 9(02) VALUE ZEROES.
018700         04  FSE-EDSTUOUT.
018800             08  FSE-RETURN     PIC S9(4) COMP-5 VALUE 0.
018900             08  FSE-FUNCTION   PIC S9(4) COMP-5 VALUE 0.
019000             08  FSE-FEEDBACK   PIC S9(4) COMP-5 VALUE 0.
019100*      ENCABEZADO DE SESION - SALIDA
019200         04  FS-EDSESOUT        PIC 9(02) VALUE ZEROES.
019300         04  FSE-EDSESOUT.
019400             08  FSE-RETURN     PIC S9(4) COMP-5 VALUE 0.
019500             08  FSE-FUNCTION   PIC S9(4) COMP-5 VALUE 0.
019600             08  FSE-FEEDBACK   PIC S9(4) COMP-5 VALUE 0.
019700
019800     02  PROGRAMA               PIC X(08) VALUE "EDGRADE1".
019900     02  ARCHIVO                PIC X(08) VALUE SPACES.
020000     02  ACCION                 PIC X(01) VALUE SPACES.
020100     02  LLAVE                  PIC X(20) VALUE SPACES.
020200
020300************************************************************
020400*           AREA DE TRABAJO DE LA SESION QUE SE CALIFICA    
020500************************************************************
020600 01  WKS-AREA-SESION.
020700     02  WKS-SESION-ID          PIC 9(09) VALUE ZEROES.
020800     02  WKS-EXAM-ID            PIC 9(09) VALUE ZEROES.
020900     02  WKS-MAX-PUNTOS         PIC S9(3)V99 VALUE ZEROES.
021000     02  WKS-NOTA-MINIMA        PIC S9(3)V99 VALUE ZEROES.
021100
021200************************************************************
021300*           ACUMULADORES DE LA SESION - COMP PARA VELOCIDAD 
021400************************************************************
021500 01  WKS-ACUMULADORES.
021600     02  WKS-TOTAL-PUNTOS-SES   PIC S9(3)V99 COMP-3 VALUE ZEROES.
021700     02  WKS-TOTAL-PORCENTAJE   PIC S9(3)V99 COMP-3 VALUE ZEROES.
021800     02  WKS-CONT-PREGUNTAS     PIC 9(05) COMP VALUE ZEROES.
021900     02  WKS-CONT-CORRECTAS     PIC 9(05) COMP VALUE ZEROES.
022000
022100************************************************************
022200*   TABLA DE PREGUNTAS EN MEMORIA - CARGADA DE EDQUESIN Y   
022300*   BUSCADA POR SEARCH ALL SOBRE LA LLAVE QUES-ID           
022400************************************************************
022500 01  WKS-TABLA-PREGUNTAS.
022600     02  WKS-TOPE-PREG          PIC 9(05) COMP VALUE ZEROES.
022700     02  WKS-TAB-PREG OCCURS 0 TO 2000 TIMES
022800                      DEPENDING ON WKS-TOPE-PREG
022900                      ASCENDING KEY IS QTAB-ID
023000                      INDEXED BY WKS-IXQ.
023100         03  QTAB-ID            PIC 9(09).
023200         03  QTAB-TIPO          PIC X(20).
023300         03  QTAB-PUNTOS        PIC S9(3)V99.
023400
023500************************************************************
023600*   TABLA DE RESPUESTAS EN MEMORIA - CARGADA DE EDANSWIN Y  
023700*   ORDENADA/BUSCADA POR SEARCH ALL SOBRE LA LLAVE ATAB-QUES-ID
023800*   (PUEDE HABER VARIAS RESPUESTAS PARA LA MISMA PREGUNTA)  
023900************************************************************
024000 01  WKS-TABLA-RESPUESTAS.
024100     02  WKS-TOPE-RESP          PIC 9(05) COMP VALUE ZEROES.
024200     02  WKS-TAB-RESP OCCURS 0 TO 9000 TIMES
024300                      DEPENDING ON WKS-TOPE-RESP
024400                      ASCENDING KEY IS ATAB-QUES-ID
024500                      INDEXED BY WKS-IXA.
024600         03  ATAB-ID            PIC 9(09).
024700         03  ATAB-QUES-ID       PIC 9(09).
024800         03  ATAB-CONTENIDO     PIC X(255).
024900         03  ATAB-ES-CORRECTA   PIC X(01).
025000             88  ATAB-CORRECTA       VALUE "Y".
025100
025200************************************************************
025300*   TABLA DE EXAMENES EN MEMORIA - CARGADA DE EDEXAMIN Y    
025400*   BUSCADA POR SEARCH ALL SOBRE LA LLAVE ETAB-ID           
025500************************************************************
025600 01  WKS-TABLA-EXAMENES.
025700     02  WKS-TOPE-EXAM          PIC 9(05) COMP VALUE ZEROES.
025800     02  WKS-TAB-EXAM OCCURS 0 TO 500 TIMES
025900                      DEPENDING ON WKS-TOPE-EXAM
026000                      ASCENDING KEY IS ETAB-ID
026100                      INDEXED BY WKS-IXE.
026200         03  ETAB-ID            PIC 9(09).
026300         03  ETAB-MAX-PUNTOS    PIC S9(3)V99.
026400         03  ETAB-NOTA-MINIMA   PIC S9(3)V99.
026500
026600************************************************************
026700*   AREA DE COMPARACION DE RESPUESTAS DE COMPLETAR - SE PASA
026800*   MINUSCULAS Y SE RECORTAN BLANCOS A LA IZQUIERDA ANTES DE
026900*   COMPARAR, NO SE USAN FUNCIONES INTRINSECAS DEL COMPILADOR
027000************************************************************
027100 01  WKS-AREA-COMPLETAR.
027200     02  WKS-RESP-ALUMNO        PIC X(255) VALUE SPACES.
027300     02  WKS-RESP-ALUMNO-R REDEFINES WKS-RESP-ALUMNO.
027400         03  WKS-RA-CARACTER    PIC X(01) OCCURS 255 TIMES.
027500     02  WKS-RESP-CATALOGO      PIC X(255) VALUE SPACES.
027600     02  WKS-RESP-CATALOGO-R REDEFINES WKS-RESP-CATALOGO.
027700         03  WKS-RC-CARACTER    PIC X(01) OCCURS 255 TIMES.
027800     02  WKS-PTR-INICIO         PIC 9(03) COMP VALUE ZEROES.
027900
028000************************************************************
028100*   AREA DE FECHA DEL SISTEMA - SOLO PARA EL ENCABEZADO DE L
028200*   DE CORRIDA, NO PARTICIPA EN LA CALIFICACION             
028300************************************************************
028400 01  WKS-FECHA-SISTEMA.
028500     02  WKS-FECHA-AAMMDD       PIC 9(06) VALUE ZEROES.
028600     02  WKS-FECHA-R REDEFINES WKS-FECHA-AAMMDD.
028700         03  WKS-FEC-AA         PIC 9(02).
028800         03  WKS-FEC-MM         PIC 9(02).
028900         03  WKS-FEC-DD         PIC 9(02).
029000
029100************************************************************
029200*                  SWITCHES E INDICADORES DE CORRIDA        
029300************************************************************
029400 77  WKS-SW-FIN-STUIN       PIC X(01) VALUE "N".
029500     88  FIN-EDSTUIN             VALUE "S".
029600 77  WKS-SW-PREG-ENCONTRADA PIC X(01) VALUE "N".
029700     88  PREG-ENCONTRADA         VALUE "S".
029800 77  WKS-SW-RESP-ENCONTRADA PIC X(01) VALUE "N".
029900     88  RESP-ENCONTRADA         VALUE "S".
030000 77  WKS-SW-EXAM-ENCONTRADO PIC X(01) VALUE "N".
030100     88  EXAM-ENCONTRADO         VALUE "S".
030200 77  WKS-UPSI-DEBUG-ON      PIC X(01) VALUE SPACES.
030300 77  WKS-UPSI-DEBUG-OFF     PIC X(01) VALUE SPACES.
030400 77  WKS-I                  PIC 9(05) COMP VALUE ZEROES.
030500 77  WKS-J                  PIC 9(05) COMP VALUE ZEROES.
030600
030700
030800 77  WKS-MENSAJE                PIC X(60) VALUE SPACES.
030900 77  WKS-HORA-PROCESO           PIC 9(08) VALUE ZEROES.
031000
031100 PROCEDURE DIVISION.
031200************************************************************
031300*               S E C C I O N    P R I N C I P A L          
031400************************************************************
031500 100-00-PRINCIPAL SECTION.
031600     ACCEPT WKS-FECHA-AAMMDD FROM DATE
031700     ACCEPT WKS-HORA-PROCESO  FROM TIME
031800     DISPLAY "EDGRADE1 - INICIO DE CORRIDA " WKS-FECHA-AAMMDD
031900             " " WKS-HORA-PROCESO UPON CONSOLE
032000     PERFORM 110-00-ABRIR-ARCHIVOS
032100     PERFORM 120-00-CARGAR-TABLA-PREG
032200     PERFORM 130-00-CARGAR-TABLA-RESP
032300     PERFORM 140-00-CARGAR-TABLA-EXAM
032400     PERFORM 200-00-LEER-ENCABEZADO-SES
032500     PERFORM 300-00-LEER-SIG-DETALLE
032600     PERFORM 310-00-PROCESAR-DETALLE THRU
032700                 310-00-PROCESAR-DETALLE-E
032800        UNTIL FIN-EDSTUIN
032900     PERFORM 400-00-CALC-PORCENTAJE-SES
033000     PERFORM 410-00-GRABAR-ENCABEZADO-SES
033100     PERFORM 900-00-CERRAR-ARCHIVOS
033200     STOP RUN.
033300 100-00-PRINCIPAL-E. EXIT.
033400
033500************************************************************
033600*               A P E R T U R A   D E   A R C H I V O S     
033700************************************************************
033800 110-00-ABRIR-ARCHIVOS SECTION.
033900     MOVE "EDGRADE1"  TO PROGRAMA
034000     OPEN INPUT  EDQUESIN EDANSWIN EDEXAMIN EDSESIN EDSTUIN
034100     OPEN OUTPUT EDSTUOUT EDSESOUT
034200     IF FS-EDQUESIN NOT = 0 OR FS-EDANSWIN NOT = 0
034300        OR FS-EDEXAMIN NOT = 0 OR FS-EDSESIN NOT = 0
034400        OR FS-EDSTUIN NOT = 0 OR FS-EDSTUOUT NOT = 0
034500        OR FS-EDSESOUT NOT = 0
034600        MOVE "EDQUESIN" TO ARCHIVO
034700        MOVE "A"        TO ACCION
034800        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
034900                               FS-EDQUESIN, FSE-EDQUESIN
035000        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVOS <<<"
035100                UPON CONSOLE
035200        DISPLAY "       >>> VERIFICAR DETALLES EN SPOOL <<<"
035300                UPON CONSOLE
035400        MOVE 91 TO RETURN-CODE
035500        STOP RUN
035600     END-IF.
035700 110-00-ABRIR-ARCHIVOS-E. EXIT.
035800
035900************************************************************
036000*   CARGA EL CATALOGO DE PREGUNTAS COMPLETO A MEMORIA, YA NO
036100*   ACCESA EL EXTRACTO REGISTRO POR REGISTRO DURANTE LA     
036200*   CALIFICACION - SE BUSCA CON SEARCH ALL SOBRE QTAB-ID    
036300************************************************************
036400 120-00-CARGAR-TABLA-PREG SECTION.
036500     READ EDQUESIN
036600        AT END MOVE "S" TO WKS-SW-FIN-STUIN
036700     END-READ
036800     PERFORM 120-01-CARGAR-UNA-PREG THRU 120-01-CARGAR-UNA-PREG-E
036900        UNTIL FS-EDQUESIN = 10
037000     MOVE "N" TO WKS-SW-FIN-STUIN.
037100 120-00-CARGAR-TABLA-PREG-E. EXIT.
037200
037300 120-01-CARGAR-UNA-PREG SECTION.
037400     ADD 1 TO WKS-TOPE-PREG
037500     MOVE QUES-ID     TO QTAB-ID   (WKS-TOPE-PREG)
037600     MOVE QUES-TIPO   TO QTAB-TIPO (WKS-TOPE-PREG)
037700     MOVE QUES-PUNTOS TO QTAB-PUNTOS (WKS-TOPE-PREG)
037800     READ EDQUESIN
037900        AT END MOVE 10 TO FS-EDQUESIN
038000     END-READ.
038100 120-01-CARGAR-UNA-PREG-E. EXIT.
038200
038300************************************************************
038400*   CARGA EL CATALOGO DE RESPUESTAS COMPLETO A MEMORIA, YA  
038500*   ORDENADO POR EL EXTRACTOR DE DATOS POR ATAB-QUES-ID     
038600************************************************************
038700 130-00-CARGAR-TABLA-RESP SECTION.
038800     READ EDANSWIN
038900        AT END MOVE 10 TO FS-EDANSWIN
039000     END-READ
039100     PERFORM 130-01-CARGAR-UNA-RESP THRU 130-01-CARGAR-UNA-RESP-E
039200        UNTIL FS-EDANSWIN = 10.
039300 130-00-CARGAR-TABLA-RESP-E. EXIT.
039400
039500 130-01-CARGAR-UNA-RESP SECTION.
039600     ADD 1 TO WKS-TOPE-RESP
039700     MOVE ANSW-ID          TO ATAB-ID        (WKS-TOPE-RESP)
039800     MOVE ANSW-QUES-ID     TO ATAB-QUES-ID    (WKS-TOPE-RESP)
039900     MOVE ANSW-CONTENIDO   TO ATAB-CONTENIDO  (WKS-TOPE-RESP)
040000     MOVE ANSW-ES-CORRECTA TO ATAB-ES-CORRECTA(WKS-TOPE-RESP)
040100     READ EDANSWIN
040200        AT END MOVE 10 TO FS-EDANSWIN
040300     END-READ.
040400 130-01-CARGAR-UNA-RESP-E. EXIT.
040500
040600************************************************************
040700*   CARGA LA PLANTILLA DE EXAMENES COMPLETA A MEMORIA - SOLO
040800*   NECESITAN LAS CONSTANTES DE CALIFICACION POR EXAMEN     
040900************************************************************
041000 140-00-CARGAR-TABLA-EXAM SECTION.
041100     READ EDEXAMIN
041200        AT END MOVE 10 TO FS-EDEXAMIN
041300     END-READ
041400     PERFORM 140-01-CARGAR-UN-EXAM THRU 140-01-CARGAR-UN-EXAM-E
041500        UNTIL FS-EDEXAMIN = 10.
041600 140-00-CARGAR-TABLA-EXAM-E. EXIT.
041700
041800 140-01-CARGAR-UN-EXAM SECTION.
041900     ADD 1 TO WKS-TOPE-EXAM
042000     MOVE EXAM-ID            TO ETAB-ID          (WKS-TOPE-EXAM)
042100     MOVE EXAM-TOTAL-PUNTOS  TO ETAB-MAX-PUNTOS  (WKS-TOPE-EXAM)
042200     MOVE EXAM-NOTA-MINIMA   TO ETAB-NOTA-MINIMA (WKS-TOPE-EXAM)
042300     READ EDEXAMIN
042400        AT END MOVE 10 TO FS-EDEXAMIN
042500     END-READ.
042600 140-01-CARGAR-UN-EXAM-E. EXIT.
042700
042800************************************************************
042900*   LEE EL UNICO ENCABEZADO DE SESION DE ESTA CORRIDA Y UBICA
043000*   EXAMEN EN LA TABLA DE EXAMENES PARA TOMAR LAS CONSTANTES
043100************************************************************
043200 200-00-LEER-ENCABEZADO-SES SECTION.
043300     READ EDSESIN INTO REG-EDEXSE
043400        AT END
043500           DISPLAY ">>> EDSESIN SIN REGISTROS <<<"
043600                   UPON CONSOLE
043700           MOVE "S" TO WKS-SW-FIN-STUIN
043800           MOVE 90  TO RETURN-CODE
043900     END-READ
044000     MOVE SESI-SESION-ID TO WKS-SESION-ID
044100     MOVE SESI-EXAM-ID   TO WKS-EXAM-ID
044200     MOVE "N"            TO WKS-SW-EXAM-ENCONTRADO
044300     SET WKS-IXE TO 1
044400     SEARCH ALL WKS-TAB-EXAM
044500        WHEN ETAB-ID (WKS-IXE) = WKS-EXAM-ID
044600           MOVE "S"                  TO WKS-SW-EXAM-ENCONTRADO
044700           MOVE ETAB-MAX-PUNTOS (WKS-IXE)  TO WKS-MAX-PUNTOS
044800           MOVE ETAB-NOTA-MINIMA (WKS-IXE) TO WKS-NOTA-MINIMA
044900     END-SEARCH
045000     IF NOT EXAM-ENCONTRADO
045100        DISPLAY ">>> EXAMEN NO ENCONTRADO PARA LA SESION <<<"
045200                UPON CONSOLE
045300        MOVE "S" TO WKS-SW-FIN-STUIN
045400     END-IF.
045500 200-00-LEER-ENCABEZADO-SES-E. EXIT.
045600
045700************************************************************
045800*                 LECTURA DEL SIGUIENTE DETALLE             
045900************************************************************
046000 300-00-LEER-SIG-DETALLE SECTION.
046100     READ EDSTUIN INTO REG-EDSTUA
046200        AT END MOVE "S" TO WKS-SW-FIN-STUIN
046300     END-READ.
046400 300-00-LEER-SIG-DETALLE-E. EXIT.
046500
046600************************************************************
046700*   CALIFICA UN DETALLE DE RESPUESTA SEGUN EL TIPO DE PREGUNTA
046800*   ACUMULA PUNTOS GANADOS Y REGRABA EL DETALLE YA CALIFICADO
046900************************************************************
047000 310-00-PROCESAR-DETALLE SECTION.
047100     ADD 1 TO WKS-CONT-PREGUNTAS
047200     PERFORM 320-00-BUSCAR-PREGUNTA
047300     IF PREG-ENCONTRADA
047400        EVALUATE TRUE
047500           WHEN QTAB-TIPO (WKS-IXQ) = "MULTIPLE_CHOICE"
047600              PERFORM 330-00-CALIF-OPCION-MULT
047700           WHEN QTAB-TIPO (WKS-IXQ) = "TRUE_FALSE"
047800              PERFORM 330-00-CALIF-OPCION-MULT
047900           WHEN QTAB-TIPO (WKS-IXQ) = "FILL_IN_BLANK"
048000              PERFORM 340-00-CALIF-COMPLETAR
048100           WHEN OTHER
048200              MOVE "N" TO STUA-ES-CORRECTA
048300              MOVE 0   TO STUA-PUNTOS-GAN
048400        END-EVALUATE
048500     ELSE
048600        MOVE "N" TO STUA-ES-CORRECTA
048700        MOVE 0   TO STUA-PUNTOS-GAN
048800     END-IF
048900     ADD STUA-PUNTOS-GAN TO WKS-TOTAL-PUNTOS-SES
049000     IF STUA-CORRECTA
049100        ADD 1 TO WKS-CONT-CORRECTAS
049200     END-IF
049300     WRITE REG-EDSTUOUT FROM REG-EDSTUA
049400     PERFORM 300-00-LEER-SIG-DETALLE.
049500 310-00-PROCESAR-DETALLE-E. EXIT.
049600
049700************************************************************
049800*   UBICA LA PREGUNTA RESPONDIDA EN LA TABLA DE PREGUNTAS PO
049900*   SEARCH ALL SOBRE QTAB-ID                                
050000************************************************************
050100 320-00-BUSCAR-PREGUNTA SECTION.
050200     MOVE "N" TO WKS-SW-PREG-ENCONTRADA
050300     SET WKS-IXQ TO 1
050400     SEARCH ALL WKS-TAB-PREG
050500        WHEN QTAB-ID (WKS-IXQ) = STUA-QUES-ID
050600           MOVE "S" TO WKS-SW-PREG-ENCONTRADA
050700     END-SEARCH.
050800 320-00-BUSCAR-PREGUNTA-E. EXIT.
050900
051000************************************************************
051100*   CALIFICA OPCION MULTIPLE Y VERDADERO/FALSO - SE CONSIDER
051200*   CORRECTA SOLO SI LA OPCION SELECCIONADA EXISTE EN EL GRUPO
051300*   DE RESPUESTAS DE LA PREGUNTA Y ESTA MARCADA COMO CORRECTA
051400************************************************************
051500 330-00-CALIF-OPCION-MULT SECTION.
051600     MOVE "N" TO WKS-SW-RESP-ENCONTRADA
051700     IF STUA-ANSW-ID NOT = ZEROES
051800        SET WKS-IXA TO 1
051900        SEARCH ALL WKS-TAB-RESP
052000           WHEN ATAB-QUES-ID (WKS-IXA) = STUA-QUES-ID
052100              CONTINUE
052200        END-SEARCH
052300        PERFORM 325-00-REGRESAR-INICIO-GRUPO
052400        PERFORM 326-00-BUSCAR-OPCION-EN-GRUPO
052500           VARYING WKS-J FROM WKS-IXA BY 1
052600           UNTIL WKS-J > WKS-TOPE-RESP
052700              OR ATAB-QUES-ID (WKS-J) NOT = STUA-QUES-ID
052800              OR RESP-ENCONTRADA
052900     END-IF
053000     IF RESP-ENCONTRADA AND ATAB-CORRECTA (WKS-J)
053100        MOVE "S" TO STUA-ES-CORRECTA
053200        MOVE QTAB-PUNTOS (WKS-IXQ) TO STUA-PUNTOS-GAN
053300     ELSE
053400        MOVE "N" TO STUA-ES-CORRECTA
053500        MOVE 0   TO STUA-PUNTOS-GAN
053600     END-IF.
053700 330-00-CALIF-OPCION-MULT-E. EXIT.
053800
053900************************************************************
054000*   RETROCEDE EL INDICE DE LA TABLA DE RESPUESTAS HASTA EL  
054100*   PRIMER REGISTRO DEL GRUPO QUE PERTENECE A LA PREGUNTA AC
054200*   (SEARCH ALL PUEDE DEJAR EL INDICE EN CUALQUIER PUNTO DEL
054300*   GRUPO CUANDO HAY VARIAS RESPUESTAS CON LA MISMA LLAVE)  
054400************************************************************
054500 325-00-REGRESAR-INICIO-GRUPO SECTION.
054600     PERFORM 325-01-RETROCEDER-UNA THRU 325-01-RETROCEDER-UNA-E
054700        UNTIL WKS-IXA = 1
054800        OR ATAB-QUES-ID (WKS-IXA - 1) NOT = STUA-QUES-ID.
054900 325-00-REGRESAR-INICIO-GRUPO-E. EXIT.
055000
055100 325-01-RETROCEDER-UNA SECTION.
055200     SET WKS-IXA DOWN BY 1.
055300 325-01-RETROCEDER-UNA-E. EXIT.
055400
055500************************************************************
055600*   RECORRE EL GRUPO DE RESPUESTAS DE LA PREGUNTA BUSCANDO L
055700*   OPCION QUE EL ALUMNO SELECCIONO                         
055800************************************************************
055900 326-00-BUSCAR-OPCION-EN-GRUPO SECTION.
056000     IF ATAB-ID (WKS-J) = STUA-ANSW-ID
056100        MOVE "S" TO WKS-SW-RESP-ENCONTRADA
056200     END-IF.
056300 326-00-BUSCAR-OPCION-EN-GRUPO-E. EXIT.
056400
056500************************************************************
056600*   CALIFICA PREGUNTAS DE COMPLETAR - SE NORMALIZA LA RESPUESTA
056700*   DEL ALUMNO Y CADA RESPUESTA CORRECTA DEL CATALOGO A     
056800*   MINUSCULAS Y SIN BLANCOS A LA IZQUIERDA ANTES DE COMPARAR
056900*   ES CORRECTA SI COINCIDE CON CUALQUIERA DE LAS MARCADAS  
057000*   COMO CORRECTAS PARA ESA PREGUNTA                        
057100************************************************************
057200 340-00-CALIF-COMPLETAR SECTION.
057300     MOVE "N" TO WKS-SW-RESP-ENCONTRADA
057400     IF STUA-TEXTO-RESP NOT = SPACES
057500        MOVE STUA-TEXTO-RESP TO WKS-RESP-ALUMNO
057600        PERFORM 345-00-NORMALIZAR-ALUMNO
057700        SET WKS-IXA TO 1
057800        SEARCH ALL WKS-TAB-RESP
057900           WHEN ATAB-QUES-ID (WKS-IXA) = STUA-QUES-ID
058000              CONTINUE
058100        END-SEARCH
058200        PERFORM 325-00-REGRESAR-INICIO-GRUPO
058300        PERFORM 350-00-COMPARAR-OPCION-COMPLETAR
058400           VARYING WKS-J FROM WKS-IXA BY 1
058500           UNTIL WKS-J > WKS-TOPE-RESP
058600              OR ATAB-QUES-ID (WKS-J) NOT = STUA-QUES-ID
058700              OR RESP-ENCONTRADA
058800     END-IF
058900     IF RESP-ENCONTRADA
059000        MOVE "S" TO STUA-ES-CORRECTA
059100        MOVE QTAB-PUNTOS (WKS-IXQ) TO STUA-PUNTOS-GAN
059200     ELSE
059300        MOVE "N" TO STUA-ES-CORRECTA
059400        MOVE 0   TO STUA-PUNTOS-GAN
059500     END-IF.
059600 340-00-CALIF-COMPLETAR-E. EXIT.
059700
059800************************************************************
059900*   PASA LA RESPUESTA DEL ALUMNO A MINUSCULAS Y RECORTA LOS 
060000*   BLANCOS A LA IZQUIERDA POR REFERENCIA MODIFICADA - NO SE
060100*   USA NINGUNA FUNCION INTRINSECA DEL COMPILADOR           
060200************************************************************
060300 345-00-NORMALIZAR-ALUMNO SECTION.
060400     INSPECT WKS-RESP-ALUMNO
060500        CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
060600                TO "abcdefghijklmnopqrstuvwxyz"
060700     MOVE 1 TO WKS-PTR-INICIO
060800     PERFORM 345-01-AVANZAR-BLANCO THRU 345-01-AVANZAR-BLANCO-E
060900        UNTIL WKS-PTR-INICIO > 255
061000        OR WKS-RA-CARACTER (WKS-PTR-INICIO) NOT = SPACE
061100     IF WKS-PTR-INICIO > 1 AND WKS-PTR-INICIO < 256
061200        MOVE WKS-RESP-ALUMNO (WKS-PTR-INICIO:
061300                                  256 - WKS-PTR-INICIO)
061400           TO WKS-RESP-ALUMNO
061500     END-IF.
061600 345-00-NORMALIZAR-ALUMNO-E. EXIT.
061700
061800 345-01-AVANZAR-BLANCO SECTION.
061900     ADD 1 TO WKS-PTR-INICIO.
062000 345-01-AVANZAR-BLANCO-E. EXIT.
062100
062200************************************************************
062300*   COMPARA UNA OPCION MARCADA COMO CORRECTA DEL CATALOGO,  
062400*   NORMALIZADA IGUAL QUE LA RESPUESTA DEL ALUMNO, CONTRA LO
062500*   QUE EL ALUMNO ESCRIBIO                                  
062600************************************************************
062700 350-00-COMPARAR-OPCION-COMPLETAR SECTION.
062800     IF ATAB-CORRECTA (WKS-J)
062900        MOVE ATAB-CONTENIDO (WKS-J) TO WKS-RESP-CATALOGO
063000        PERFORM 355-00-NORMALIZAR-CATALOGO
063100        IF WKS-RESP-CATALOGO = WKS-RESP-ALUMNO
063200           MOVE "S" TO WKS-SW-RESP-ENCONTRADA
063300        END-IF
063400     END-IF.
063500 350-00-COMPARAR-OPCION-COMPLETAR-E. EXIT.
063600
063700************************************************************
063800*   NORMALIZA UNA RESPUESTA DEL CATALOGO CON EL MISMO METODO
063900*   USADO PARA LA RESPUESTA DEL ALUMNO                      
064000************************************************************
064100 355-00-NORMALIZAR-CATALOGO SECTION.
064200     INSPECT WKS-RESP-CATALOGO
064300        CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
064400                TO "abcdefghijklmnopqrstuvwxyz"
064500     MOVE 1 TO WKS-PTR-INICIO
064600     PERFORM 355-01-AVANZAR-BLANCO THRU 355-01-AVANZAR-BLANCO-E
064700        UNTIL WKS-PTR-INICIO > 255
064800        OR WKS-RC-CARACTER (WKS-PTR-INICIO) NOT = SPACE
064900     IF WKS-PTR-INICIO > 1 AND WKS-PTR-INICIO < 256
065000        MOVE WKS-RESP-CATALOGO (WKS-PTR-INICIO:
065100                                    256 - WKS-PTR-INICIO)
065200           TO WKS-RESP-CATALOGO
065300     END-IF.
065400 355-00-NORMALIZAR-CATALOGO-E. EXIT.
065500
065600 355-01-AVANZAR-BLANCO SECTION.
065700     ADD 1 TO WKS-PTR-INICIO.
065800 355-01-AVANZAR-BLANCO-E. EXIT.
065900
066000************************************************************
066100*   CALCULA EL PORCENTAJE Y APROBADO/REPROBADO DE LA SESION 
066200*   SI EL EXAMEN NO TIENE PUNTOS POSIBLES EL PORCENTAJE QUEDA
066300*   EN CERO, IGUAL QUE EN EL APLICATIVO EN LINEA            
066400************************************************************
066500 400-00-CALC-PORCENTAJE-SES SECTION.
066600     IF WKS-MAX-PUNTOS > 0
066700        COMPUTE WKS-TOTAL-PORCENTAJE ROUNDED =
066800           (WKS-TOTAL-PUNTOS-SES * 100) / WKS-MAX-PUNTOS
066900     ELSE
067000        MOVE 0 TO WKS-TOTAL-PORCENTAJE
067100     END-IF
067200     MOVE WKS-TOTAL-PUNTOS-SES TO SESI-TOTAL-PUNTOS
067300     MOVE WKS-TOTAL-PORCENTAJE TO SESI-PORCENTAJE
067400     SET SESI-PCT-VALIDO TO TRUE
067500     IF WKS-TOTAL-PORCENTAJE >= WKS-NOTA-MINIMA
067600        SET SESI-ES-APROBADO TO TRUE
067700     ELSE
067800        SET SESI-ES-REPROBADO TO TRUE
067900     END-IF.
068000 400-00-CALC-PORCENTAJE-SES-E. EXIT.
068100
068200************************************************************
068300*         REGRABA EL ENCABEZADO DE LA SESION YA CALIFICADO  
068400************************************************************
068500 410-00-GRABAR-ENCABEZADO-SES SECTION.
068600     WRITE REG-EDSESOUT FROM REG-EDEXSE.
068700 410-00-GRABAR-ENCABEZADO-SES-E. EXIT.
068800
068900************************************************************
069000*                   C I E R R E   D E   A R C H I V O S     
069100************************************************************
069200 900-00-CERRAR-ARCHIVOS SECTION.
069300     CLOSE EDQUESIN EDANSWIN EDEXAMIN EDSESIN EDSTUIN
069400           EDSTUOUT EDSESOUT.
069500 900-00-CERRAR-ARCHIVOS-E. EXIT.
