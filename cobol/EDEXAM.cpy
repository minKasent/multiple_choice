000100******************************************************************
000200* MIEMBRO     : EDEXAM                                           *
000300* APLICACION  : EDUCACION                                        *
000400* DESCRIPCION : LAYOUT DEL EXAMEN (PLANTILLA). PROVEE LAS        *
000500*             : CONSTANTES DE CALIFICACION (TOTAL DE PUNTOS Y    *
000600*             : NOTA MINIMA) USADAS POR EDGRADE1, LOS ACUMULADOS *
000700*             : DE CONTROL MANTENIDOS POR EDEXQCT, Y EL TITULO/  *
000800*             : MATERIA USADOS POR EDSTATS1 PARA EL REPORTE      *
000900******************************************************************
001000*   20230905  PEDR  BPM228866  ALTA INICIAL DEL MIEMBRO          *
001100*   20231208  PEDR  BPM229014  SE AGREGA EXAM-TOTAL-PREG Y       *
001200*             EXAM-TOTAL-PUNTOS COMO ACUMULADOS DE CONTROL,      *
001300*             ANTES SE RECALCULABAN EN CADA CORRIDA              *
001400*   20240529  MXAL  BPM231190  SE AGREGA EXAM-TITULO Y           *
001500*             EXAM-MATERIA-NOM PARA EL REPORTE DE ESTADISTICAS - *
001600*             ANTES EL REPORTE SOLO IMPRIMIA EL ID               *
001700*   19990301  EEDR  Y2K        REVISADO, SIN CAMPOS DE FECHA     *
001800******************************************************************
001900 01  REG-EDEXAM.
002000*--------------------------------------------------------------*
002100*    LLAVE DEL EXAMEN                                           *
002200*--------------------------------------------------------------*
002300     05  EXAM-ID                    PIC 9(09).
002400*--------------------------------------------------------------*
002500*    MATERIA A LA QUE PERTENECE EL EXAMEN                       *
002600*--------------------------------------------------------------*
002700     05  EXAM-MATERIA-ID            PIC 9(09).
002800*--------------------------------------------------------------*
002900*    ACUMULADOS DE CONTROL - MANTENIDOS POR EDEXQCT AL AGREGAR   *
003000*    O QUITAR PREGUNTAS, NUNCA RECALCULADOS DESDE CERO           *
003100*--------------------------------------------------------------*
003200     05  EXAM-TOTAL-PREG            PIC 9(05).
003300     05  EXAM-TOTAL-PUNTOS          PIC S9(3)V99.
003400*--------------------------------------------------------------*
003500*    NOTA MINIMA (PORCENTAJE) PARA APROBAR EL EXAMEN            *
003600*--------------------------------------------------------------*
003700     05  EXAM-NOTA-MINIMA           PIC S9(3)V99.
003800*--------------------------------------------------------------*
003900*    TITULO DEL EXAMEN Y NOMBRE DE LA MATERIA - SOLO PARA        *
004000*    ENCABEZADOS DE REPORTE, NO PARTICIPAN EN LA CALIFICACION    *
004100*--------------------------------------------------------------*
004200     05  EXAM-TITULO                PIC X(40).
004300     05  EXAM-MATERIA-NOM           PIC X(30).
004400     05  FILLER                     PIC X(09).
