000100************************************************************
000200* FECHA       : 18/07/2024                                  
000300* PROGRAMADOR : MARIA XIMENA ALVARADO (MXAL)                
000400* APLICACION  : EDUCACION                                   
000500* PROGRAMA    : EDEXQCT                                     
000600* TIPO        : BATCH                                       
000700* DESCRIPCION : APLICA ALTAS Y BAJAS DE PREGUNTAS A UN EXAMEN
000800*             : MANTENIENDO LOS ACUMULADOS DE CONTROL (TOTAL DE
000900*             : PUNTOS Y TOTAL DE PREGUNTAS) DEL EXAMEN     
001000* ARCHIVOS    : EDEXAMIN=C,EDEXEQIN=C,EDEQTRN=C,EDEXAMOUT=A,
001100*             : EDEXEQOUT=A                                 
001200* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                    
001300* INSTALADO   : DD/MM/AAAA                                  
001400* BPM/RATIONAL: 231640                                      
001500* NOMBRE      : MANTENIMIENTO DE PREGUNTAS POR EXAMEN       
001600* DESCRIPCION : MANTENIMIENTO                               
001700************************************************************
001800 ID DIVISION.
001900 PROGRAM-ID.    EDEXQCT.
002000 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
002100 INSTALLATION.  BANCO INDUSTRIAL.
002200 DATE-WRITTEN.  09/11/89.
002300 DATE-COMPILED.
002400 SECURITY.      CONFIDENCIAL - USO INTERNO BANCO INDUSTRIAL.
002500************************************************************
002600*                     B I T A C O R A   D E   C A M B I O S 
002700************************************************************
002800*   09111989  EDRD  ---------  ALTA INICIAL DEL PROGRAMA, SOLO
002900*             APLICABA ALTAS (NO HABIA BAJAS)
003000*   17031994  PEDR  ---------  SE AGREGA LA BAJA DE PREGUNTAS
003100*   02101996  PEDR  ---------  SE AGREGA EL RECHAZO DE LOTE
003200*             COMPLETO CUANDO TODAS LAS ALTAS SON DUPLICADAS
003300*   19990112  EEDR  Y2K        REVISION GENERAL - PROGRAMA NO
003400*             MANEJA FECHAS DE VIGENCIA, SIN IMPACTO
003500*   05092023  PEDR  BPM228866  SE MIGRA DE TLEXQT (INDEXADO) A
003600*             EXTRACTOS SECUENCIALES CON REGRABACION COMPLETA,
003700*             YA NO HAY ARCHIVOS INDEXADOS PARA EL APLICATIVO
003800*   18072024  MXAL  BPM231640  SE REESCRIBE CONTRA EL NUEVO
003900*             LAYOUT EDEQTRN (ANTES LA TRANSACCION VENIA
004000*             MEZCLADA CON EL EXTRACTO DE EXAMEN)
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01               IS TOP-OF-FORM
004700     UPSI-0 ON  WKS-UPSI-DEBUG-ON
004800     UPSI-0 OFF WKS-UPSI-DEBUG-OFF.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT EDEXAMIN  ASSIGN TO EDEXAMIN
005200            ORGANIZATION   IS LINE SEQUENTIAL
005300            FILE STATUS    IS FS-EDEXAMIN
005400                              FSE-EDEXAMIN.
005500
005600     SELECT EDEXEQIN  ASSIGN TO EDEXEQIN
005700            ORGANIZATION   IS LINE SEQUENTIAL
005800            FILE STATUS    IS FS-EDEXEQIN
005900                              FSE-EDEXEQIN.
006000
006100     SELECT EDEQTRN   ASSIGN TO EDEQTRN
006200            ORGANIZATION   IS LINE SEQUENTIAL
006300            FILE STATUS    IS FS-EDEQTRN
006400                              FSE-EDEQTRN.
006500
006600     SELECT EDEXAMOUT ASSIGN TO EDEXAMOUT
006700            ORGANIZATION   IS LINE SEQUENTIAL
006800            FILE STATUS    IS FS-EDEXAMOUT
006900                              FSE-EDEXAMOUT.
007000
007100     SELECT EDEXEQOUT ASSIGN TO EDEXEQOUT
007200            ORGANIZATION   IS LINE SEQUENTIAL
007300            FILE STATUS    IS FS-EDEXEQOUT
007400                              FSE-EDEXEQOUT.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800************************************************************
007900*               DEFINICION DE ESTRUCTURA DE ARCHIVOS        
008000************************************************************
008100*   EXTRACTO DE EXAMENES (ENTRADA)
008200*   EXTRACTO DE RELACION EXAMEN-PREGUNTA (ENTRADA)
008300*   TRANSACCIONES DE ALTA/BAJA DE PREGUNTA, ORDENADAS POR EX
008400*   EXTRACTO DE EXAMENES REGRABADO (SALIDA, CON TOTALES AL D
008500*   EXTRACTO DE RELACION EXAMEN-PREGUNTA REGRABADO (SALIDA)
008600 FD  EDEXAMIN
008700     LABEL RECORDS ARE STANDARD
008800     RECORDING MODE IS F.
008900     COPY EDEXAM.
009000
009100 FD  EDEXEQIN
009200     LABEL RECORDS ARE STANDARD
009300     RECORDING MODE IS F.
009400     COPY EDEXEQ.
009500
009600 FD  EDEQTRN
009700     LABEL RECORDS ARE STANDARD
009800     RECORDING MODE IS F.
009900     COPY EDEQTRN.
010000
010100 FD  EDEXAMOUT
010200     LABEL RECORDS ARE STANDARD
010300     RECORDING MODE IS F.
010400 01  REG-EDEXAMOUT                  PIC X(132).
010500
010600 FD  EDEXEQOUT
010700     LABEL RECORDS ARE STANDARD
010800     RECORDING MODE IS F.
010900 01  REG-EDEXEQOUT                  PIC X(41).
011000
011100 WORKING-STORAGE SECTION.
011200************************************************************
011300*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS   
011400************************************************************
011500 01  WKS-FS-STATUS.
011600     02  WKS-STATUS.
011700         04  FS-EDEXAMIN        PIC 9(02) VALUE ZEROES.
011800         04  FSE-EDEXAMIN.
011900             08  FSE-RETURN     PIC S9(4) COMP-5 VALUE 0.
012000             08  FSE-FUNCTION   PIC S9(4) COMP-5 VALUE 0.
012100             08  FSE-FEEDBACK   PIC S9(4) COMP-5 VALUE 0.
012200         04  FS-EDEXEQIN        PIC 9(02) VALUE ZEROES.
012300         04  FSE-EDEXEQIN.
012400             08  FSE-RETURN     PIC S9(4) COMP-5 VALUE 0.
012500             08  FSE-FUNCTION   PIC S9(4) COMP-5 VALUE 0.
012600             08  FSE-FEEDBACK   PIC S9(4) COMP-5 VALUE 0.
012700         04  FS-EDEQTRN         PIC 9(02) VALUE ZEROES.
012800         04  FSE-EDEQTRN.
012900             08  FSE-RETURN     PIC S9(4) COMP-5 VALUE 0.
013000             08  FSE-FUNCTION   PIC S9(4) COMP-5 VALUE 0.
013100             08  FSE-FEEDBACK   PIC S9(4) COMP-5 VALUE 0.
013200         04  FS-EDEXAMOUT       PIC 9(02) VALUE ZEROES.
013300         04  FSE-EDEXAMOUT.
013400             08  FSE-RETURN     PIC S9(4) COMP-5 VALUE 0.
013500             08  FSE-FUNCTION   PIC S9(4) COMP-5 VALUE 0.
013600             08  FSE-FEEDBACK   PIC S9(4) COMP-5 VALUE 0.
013700         04  FS-EDEXEQOUT       PIC 9(02) VALUE ZEROES.
013800         04  FSE-EDEXEQOUT.
013900             08  FSE-RETURN     PIC S9(4) COMP-5 VALUE 0.
014000             08  FSE-FUNCTION   PIC S9(4) COMP-5 VALUE 0.
014100             08  FSE-FEEDBACK   PIC S9(4) COMP-5 VALUE 0.
014200
014300     02  PROGRAMA               PIC X(08) VALUE "EDEXQCT".
014400     02  ARCHIVO                PIC X(08) VALUE SPACES.
014500     02  ACCION                 PIC X(01) VALUE SPACES.
014600     02  LLAVE                  PIC X(20) VALUE SPACES.
014700
014800************************************************************
014900*   TABLA DE EXAMENES EN MEMORIA - SE ACTUALIZAN AQUI LOS TO
015000*   DE CONTROL Y AL FINAL SE REGRABA COMPLETA A EDEXAMOUT   
015100************************************************************
015200 01  WKS-TABLA-EXAMENES.
015300     02  WKS-TOPE-EXAM          PIC 9(05) COMP VALUE ZEROES.
015400     02  WKS-TAB-EXAM OCCURS 0 TO 500 TIMES
015500                      DEPENDING ON WKS-TOPE-EXAM
015600                      ASCENDING KEY IS ETAB-ID
015700                      INDEXED BY WKS-IXE.
015800         03  ETAB-ID            PIC 9(09).
015900         03  ETAB-ID-X REDEFINES ETAB-ID PIC X(09).
016000         03  ETAB-MATERIA-ID    PIC 9(09).
016100         03  ETAB-TOTAL-PREG    PIC 9(05).
016200         03  ETAB-TOTAL-PUNTOS  PIC S9(3)V99.
016300         03  ETAB-NOTA-MINIMA   PIC S9(3)V99.
016400         03  ETAB-TITULO        PIC X(40).
016500         03  ETAB-MATERIA-NOM   PIC X(30).
016600
016700************************************************************
016800*   TABLA DE RELACION EXAMEN-PREGUNTA EN MEMORIA - AQUI SE  
016900*   AGREGAN LAS NUEVAS FILAS Y SE MARCAN LAS BAJAS; AL FINAL
017000*   REGRABAN A EDEXEQOUT SOLO LAS QUE NO QUEDARON MARCADAS B
017100************************************************************
017200 01  WKS-TABLA-EXAM-PREG.
017300     02  WKS-TOPE-EXEQ          PIC 9(05) COMP VALUE ZEROES.
017400     02  WKS-TAB-EXEQ OCCURS 0 TO 9000 TIMES
017500                      DEPENDING ON WKS-TOPE-EXEQ
017600                      INDEXED BY WKS-IXR.
017700         03  RTAB-EXAM-ID       PIC 9(09).
017800         03  RTAB-QUES-ID       PIC 9(09).
017900         03  RTAB-PUNTOS        PIC S9(3)V99.
018000         03  RTAB-BORRADA       PIC X(01).
018100             88  RTAB-ESTA-BORRADA   VALUE "S".
018200
018300************************************************************
018400*   TABLA DE TRANSACCIONES DE ALTA DEL EXAMEN ACTUAL - SE LL
018500*   DURANTE EL CORTE DE CONTROL Y SE APLICA HASTA CONOCER SI
018600*   LOTE COMPLETO ERA DUPLICADO (REGLA 3.2)                 
018700************************************************************
018800 01  WKS-TABLA-ALTAS-PEND.
018900     02  WKS-TOPE-ALTAS         PIC 9(05) COMP VALUE ZEROES.
019000     02  WKS-TAB-ALTAS OCCURS 0 TO 1000 TIMES
019100                      DEPENDING ON WKS-TOPE-ALTAS
019200                      INDEXED BY WKS-IXP.
019300         03  PTAB-QUES-ID       PIC 9(09).
019400         03  PTAB-PUNTOS        PIC S9(3)V99.
019500         03  PTAB-DUPLICADA     PIC X(01).
019600             88  PTAB-ES-DUPLICADA   VALUE "S".
019700
019800************************************************************
019900*                 ACUMULADORES Y CONTADORES DE CONTROL      
020000************************************************************
020100 01  WKS-ACUMULADORES.
020200     02  WKS-CONT-ALTAS-APLIC   PIC 9(05) COMP VALUE ZEROES.
020300     02  WKS-CONT-ALTAS-DUPLIC  PIC 9(05) COMP VALUE ZEROES.
020400     02  WKS-CONT-BAJAS-APLIC   PIC 9(05) COMP VALUE ZEROES.
020500     02  WKS-CONT-LOTES-RECHAZ  PIC 9(05) COMP VALUE ZEROES.
020600     02  WKS-CONT-DUP-GRUPO     PIC 9(05) COMP VALUE ZEROES.
020700     02  WKS-EXAM-ACTUAL        PIC 9(09) VALUE ZEROES.
020800
020900************************************************************
021000*   AREA DE FECHA DEL SISTEMA - PARA BITACORA DE CONSOLA    
021100************************************************************
021200 01  WKS-FECHA-SISTEMA.
021300     02  WKS-FECHA-AAMMDD       PIC 9(06) VALUE ZEROES.
021400     02  WKS-FECHA-R REDEFINES WKS-FECHA-AAMMDD.
021500         03  WKS-FEC-AA         PIC 9(02).
021600         03  WKS-FEC-MM         PIC 9(02).
021700         03  WKS-FEC-DD         PIC 9(02).
021800     02  WKS-HORA-SISTEMA       PIC 9(08) VALUE ZEROES.
021900     02  WKS-HORA-R REDEFINES WKS-HORA-SISTEMA.
022000         03  WKS-HOR-HH         PIC 9(02).
022100         03  WKS-HOR-MM         PIC 9(02).
022200         03  WKS-HOR-SS         PIC 9(04).
022300
022400************************************************************
022500*                 SWITCHES E INDICADORES DE CORRIDA         
022600************************************************************
022700 77  WKS-SW-FIN-TRN         PIC X(01) VALUE "N".
022800     88  FIN-EDEQTRN             VALUE "S".
022900 77  WKS-SW-EXAM-ENCONTRADO PIC X(01) VALUE "N".
023000     88  EXAM-ENCONTRADO         VALUE "S".
023100 77  WKS-SW-FILA-ENCONTRADA PIC X(01) VALUE "N".
023200     88  FILA-ENCONTRADA          VALUE "S".
023300 77  WKS-UPSI-DEBUG-ON      PIC X(01) VALUE SPACES.
023400 77  WKS-UPSI-DEBUG-OFF     PIC X(01) VALUE SPACES.
023500 77  WKS-I                  PIC 9(05) COMP VALUE ZEROES.
023600 77  WKS-J                  PIC 9(05) COMP VALUE ZEROES.
023700 77  WKS-HORA-PROCESO       PIC 9(08) VALUE ZEROES.
023800
023900 PROCEDURE DIVISION.
024000************************************************************
024100*               S E C C I O N    P R I N C I P A L          
024200************************************************************
024300 100-00-PRINCIPAL SECTION.
024400     ACCEPT WKS-FECHA-AAMMDD FROM DATE
024500     ACCEPT WKS-HORA-PROCESO  FROM TIME
024600     DISPLAY "EDEXQCT - INICIO DE CORRIDA " WKS-FECHA-AAMMDD
024700             " " WKS-HORA-PROCESO UPON CONSOLE
024800     PERFORM 110-00-ABRIR-ARCHIVOS
024900     PERFORM 120-00-CARGAR-TABLA-EXAM
025000     PERFORM 130-00-CARGAR-TABLA-EXEQ
025100     READ EDEQTRN
025200        AT END MOVE "S" TO WKS-SW-FIN-TRN
025300     END-READ
025400     PERFORM 200-00-PROCESAR-GRUPO-EXAMEN
025500        UNTIL FIN-EDEQTRN
025600     PERFORM 700-00-REGRABAR-EXAMENES
025700     PERFORM 710-00-REGRABAR-EXAM-PREG
025800     PERFORM 800-00-IMPRIMIR-BITACORA
025900     PERFORM 900-00-CERRAR-ARCHIVOS
026000     STOP RUN.
026100 100-00-PRINCIPAL-E. EXIT.
026200
026300************************************************************
026400*               A P E R T U R A   D E   A R C H I V O S     
026500************************************************************
026600 110-00-ABRIR-ARCHIVOS SECTION.
026700     MOVE "EDEXQCT" TO PROGRAMA
026800     OPEN INPUT  EDEXAMIN EDEXEQIN EDEQTRN
026900     OPEN OUTPUT EDEXAMOUT EDEXEQOUT
027000     IF FS-EDEXAMIN NOT = 0 OR FS-EDEXEQIN NOT = 0
027100        OR FS-EDEQTRN NOT = 0 OR FS-EDEXAMOUT NOT = 0
027200        OR FS-EDEXEQOUT NOT = 0
027300        MOVE "EDEXQCT" TO ARCHIVO
027400        MOVE "A"       TO ACCION
027500        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
027600                               FS-EDEXAMOUT, FSE-EDEXAMOUT
027700        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVOS <<<"
027800                UPON CONSOLE
027900        MOVE 91 TO RETURN-CODE
028000        STOP RUN
028100     END-IF.
028200 110-00-ABRIR-ARCHIVOS-E. EXIT.
028300
028400************************************************************
028500*               CARGA LA TABLA DE EXAMENES EN MEMORIA       
028600************************************************************
028700 120-00-CARGAR-TABLA-EXAM SECTION.
028800     READ EDEXAMIN
028900        AT END MOVE 10 TO FS-EDEXAMIN
029000     END-READ
029100     PERFORM 120-01-CARGAR-UN-EXAMEN THRU
029200                 120-01-CARGAR-UN-EXAMEN-E
029300        UNTIL FS-EDEXAMIN = 10.
029400 120-00-CARGAR-TABLA-EXAM-E. EXIT.
029500
029600************************************************************
029700*   CARGA UN EXAMEN DE EDEXAMIN EN LA TABLA WKS-TAB-EXAM
029800************************************************************
029900 120-01-CARGAR-UN-EXAMEN SECTION.
030000     ADD 1 TO WKS-TOPE-EXAM
030100     MOVE EXAM-ID            TO ETAB-ID        (WKS-TOPE-EXAM)
030200     MOVE EXAM-MATERIA-ID    TO ETAB-MATERIA-ID(WKS-TOPE-EXAM)
030300     MOVE EXAM-TOTAL-PREG    TO ETAB-TOTAL-PREG(WKS-TOPE-EXAM)
030400     MOVE EXAM-TOTAL-PUNTOS  TO ETAB-TOTAL-PUNTOS
030500                       (WKS-TOPE-EXAM)
030600     MOVE EXAM-NOTA-MINIMA   TO ETAB-NOTA-MINIMA
030700                       (WKS-TOPE-EXAM)
030800     MOVE EXAM-TITULO        TO ETAB-TITULO     (WKS-TOPE-EXAM)
030900     MOVE EXAM-MATERIA-NOM   TO ETAB-MATERIA-NOM(WKS-TOPE-EXAM)
031000     READ EDEXAMIN
031100        AT END MOVE 10 TO FS-EDEXAMIN
031200     END-READ.
031300 120-01-CARGAR-UN-EXAMEN-E. EXIT.
031400
031500************************************************************
031600*         CARGA LA TABLA DE RELACION EXAMEN-PREGUNTA EN MEMORIA
031700************************************************************
031800 130-00-CARGAR-TABLA-EXEQ SECTION.
031900     READ EDEXEQIN
032000        AT END MOVE 10 TO FS-EDEXEQIN
032100     END-READ
032200     PERFORM 130-01-CARGAR-UNA-RELACION THRU
032300                 130-01-CARGAR-UNA-RELACION-E
032400        UNTIL FS-EDEXEQIN = 10.
032500 130-00-CARGAR-TABLA-EXEQ-E. EXIT.
032600
032700************************************************************
032800*   CARGA UNA FILA DE LA RELACION EXAMEN-PREGUNTA EN LA TABLA
032900************************************************************
033000 130-01-CARGAR-UNA-RELACION SECTION.
033100     ADD 1 TO WKS-TOPE-EXEQ
033200     MOVE EXEQ-EXAM-ID TO RTAB-EXAM-ID (WKS-TOPE-EXEQ)
033300     MOVE EXEQ-QUES-ID TO RTAB-QUES-ID (WKS-TOPE-EXEQ)
033400     MOVE EXEQ-PUNTOS  TO RTAB-PUNTOS  (WKS-TOPE-EXEQ)
033500     MOVE "N"          TO RTAB-BORRADA (WKS-TOPE-EXEQ)
033600     READ EDEXEQIN
033700        AT END MOVE 10 TO FS-EDEXEQIN
033800     END-READ.
033900 130-01-CARGAR-UNA-RELACION-E. EXIT.
034000
034100************************************************************
034200*   PROCESA TODAS LAS TRANSACCIONES DE UN MISMO EXAMEN (CORTE DE
034300*   CONTROL POR EQTR-EXAM-ID) - LAS BAJAS SE APLICAN UNA POR
034400*   LAS ALTAS SE ACUMULAN EN WKS-TAB-ALTAS Y SE APLICAN TODAS
034500*   JUNTAS AL CERRAR EL GRUPO (REGLA 3.2)                   
034600************************************************************
034700 200-00-PROCESAR-GRUPO-EXAMEN SECTION.
034800     MOVE EQTR-EXAM-ID TO WKS-EXAM-ACTUAL
034900     MOVE ZEROES       TO WKS-TOPE-ALTAS
035000     MOVE ZEROES       TO WKS-CONT-DUP-GRUPO
035100     PERFORM 210-00-LEER-TRANSACCION-GRUPO
035200        UNTIL FIN-EDEQTRN OR EQTR-EXAM-ID NOT = WKS-EXAM-ACTUAL
035300     PERFORM 250-00-APLICAR-ALTAS-PENDIENTES.
035400 200-00-PROCESAR-GRUPO-EXAMEN-E. EXIT.
035500
035600************************************************************
035700*   CLASIFICA UNA TRANSACCION DEL GRUPO - BAJA SE APLICA DE 
035800*   VEZ, ALTA SE ANOTA EN LA TABLA DE PENDIENTES            
035900************************************************************
036000 210-00-LEER-TRANSACCION-GRUPO SECTION.
036100     EVALUATE TRUE
036200        WHEN EQTR-ES-BAJA
036300           PERFORM 300-00-QUITAR-PREGUNTA
036400        WHEN EQTR-ES-ALTA
036500           ADD 1 TO WKS-TOPE-ALTAS
036600           MOVE EQTR-QUES-ID TO PTAB-QUES-ID   (WKS-TOPE-ALTAS)
036700           MOVE EQTR-PUNTOS  TO PTAB-PUNTOS    (WKS-TOPE-ALTAS)
036800           MOVE "N"          TO PTAB-DUPLICADA (WKS-TOPE-ALTAS)
036900        WHEN OTHER
037000           DISPLAY ">>> ACCION DE TRANSACCION DESCONOCIDA <<<"
037100                   UPON CONSOLE
037200     END-EVALUATE
037300     READ EDEQTRN
037400        AT END MOVE "S" TO WKS-SW-FIN-TRN
037500     END-READ.
037600 210-00-LEER-TRANSACCION-GRUPO-E. EXIT.
037700
037800************************************************************
037900*   APLICA LAS ALTAS PENDIENTES DEL EXAMEN ACTUAL - PRIMERO 
038000*   MARCA CUALES SON DUPLICADAS, LUEGO DECIDE SI RECHAZA EL 
038100*   COMPLETO (TODAS DUPLICADAS) O APLICA LAS QUE NO LO SON  
038200************************************************************
038300 250-00-APLICAR-ALTAS-PENDIENTES SECTION.
038400     IF WKS-TOPE-ALTAS > 0
038500        PERFORM 260-00-MARCAR-DUPLICADA
038600           VARYING WKS-IXP FROM 1 BY 1
038700           UNTIL WKS-IXP > WKS-TOPE-ALTAS
038800        IF WKS-CONT-DUP-GRUPO = WKS-TOPE-ALTAS
038900           ADD 1 TO WKS-CONT-LOTES-RECHAZ
039000           DISPLAY ">>> LOTE DE ALTAS RECHAZADO, EXAMEN "
039100                   WKS-EXAM-ACTUAL
039200                   " - TODAS LAS PREGUNTAS YA ESTABAN <<<"
039300                   UPON CONSOLE
039400        ELSE
039500           PERFORM 270-00-APLICAR-ALTA
039600              VARYING WKS-IXP FROM 1 BY 1
039700              UNTIL WKS-IXP > WKS-TOPE-ALTAS
039800        END-IF
039900     END-IF.
040000 250-00-APLICAR-ALTAS-PENDIENTES-E. EXIT.
040100
040200************************************************************
040300*   MARCA UNA ALTA PENDIENTE COMO DUPLICADA SI YA EXISTE UNA
040400*   VIGENTE EN WKS-TAB-EXEQ PARA (EXAM-ID, QUESTION-ID)     
040500************************************************************
040600 260-00-MARCAR-DUPLICADA SECTION.
040700     MOVE "N" TO WKS-SW-FILA-ENCONTRADA
040800     PERFORM 260-01-BUSCAR-FILA-VIGENTE THRU
040900                 260-01-BUSCAR-FILA-VIGENTE-E
041000        VARYING WKS-IXR FROM 1 BY 1
041100        UNTIL WKS-IXR > WKS-TOPE-EXEQ OR FILA-ENCONTRADA
041200     IF FILA-ENCONTRADA
041300        MOVE "S" TO PTAB-DUPLICADA (WKS-IXP)
041400        ADD 1 TO WKS-CONT-ALTAS-DUPLIC
041500        ADD 1 TO WKS-CONT-DUP-GRUPO
041600     END-IF.
041700 260-00-MARCAR-DUPLICADA-E. EXIT.
041800
041900************************************************************
042000*   REVISA UNA POSICION DE WKS-TAB-EXEQ AL BUSCAR SI LA ALTA
042100*   PENDIENTE (WKS-IXP) YA ESTA VIGENTE EN LA RELACION       
042200************************************************************
042300 260-01-BUSCAR-FILA-VIGENTE SECTION.
042400     IF RTAB-EXAM-ID (WKS-IXR) = WKS-EXAM-ACTUAL
042500        AND RTAB-QUES-ID (WKS-IXR) = PTAB-QUES-ID (WKS-IXP)
042600        AND RTAB-BORRADA (WKS-IXR) NOT = "S"
042700        MOVE "S" TO WKS-SW-FILA-ENCONTRADA
042800     END-IF.
042900 260-01-BUSCAR-FILA-VIGENTE-E. EXIT.
043000
043100************************************************************
043200*   APLICA UNA ALTA NO DUPLICADA - AGREGA LA FILA A LA TABLA
043300*   RELACION Y ACTUALIZA LOS TOTALES DE CONTROL DEL EXAMEN
043400************************************************************
043500 270-00-APLICAR-ALTA SECTION.
043600     IF NOT PTAB-ES-DUPLICADA (WKS-IXP)
043700        ADD 1 TO WKS-TOPE-EXEQ
043800        MOVE WKS-EXAM-ACTUAL      TO RTAB-EXAM-ID (WKS-TOPE-EXEQ)
043900        MOVE PTAB-QUES-ID (WKS-IXP) TO
044000                                     RTAB-QUES-ID (WKS-TOPE-EXEQ)
044100        MOVE PTAB-PUNTOS (WKS-IXP)  TO
044200                                     RTAB-PUNTOS  (WKS-TOPE-EXEQ)
044300        MOVE "N"                  TO RTAB-BORRADA(WKS-TOPE-EXEQ)
044400        PERFORM 280-00-BUSCAR-EXAMEN-ACTUAL
044500        IF EXAM-ENCONTRADO
044600           ADD 1 TO ETAB-TOTAL-PREG (WKS-IXE)
044700           ADD PTAB-PUNTOS (WKS-IXP)
044800               TO ETAB-TOTAL-PUNTOS (WKS-IXE)
044900        END-IF
045000        ADD 1 TO WKS-CONT-ALTAS-APLIC
045100     END-IF.
045200 270-00-APLICAR-ALTA-E. EXIT.
045300
045400************************************************************
045500*   UBICA EL EXAMEN ACTUAL DENTRO DE WKS-TAB-EXAM POR SEARCH
045600************************************************************
045700 280-00-BUSCAR-EXAMEN-ACTUAL SECTION.
045800     MOVE "N" TO WKS-SW-EXAM-ENCONTRADO
045900     SET WKS-IXE TO 1
046000     SEARCH ALL WKS-TAB-EXAM
046100        WHEN ETAB-ID (WKS-IXE) = WKS-EXAM-ACTUAL
046200           MOVE "S" TO WKS-SW-EXAM-ENCONTRADO
046300     END-SEARCH.
046400 280-00-BUSCAR-EXAMEN-ACTUAL-E. EXIT.
046500
046600************************************************************
046700*   APLICA UNA BAJA - UBICA LA FILA VIGENTE EN WKS-TAB-EXEQ,
046800*   LA MARCA BORRADA Y DESCUENTA LOS TOTALES DE CONTROL     
046900************************************************************
047000 300-00-QUITAR-PREGUNTA SECTION.
047100     MOVE "N" TO WKS-SW-FILA-ENCONTRADA
047200     PERFORM 300-01-BUSCAR-FILA-BAJA THRU
047300                 300-01-BUSCAR-FILA-BAJA-E
047400        VARYING WKS-IXR FROM 1 BY 1
047500        UNTIL WKS-IXR > WKS-TOPE-EXEQ OR FILA-ENCONTRADA
047600     IF FILA-ENCONTRADA
047700        SUBTRACT 1 FROM WKS-IXR
047800        MOVE "S" TO RTAB-BORRADA (WKS-IXR)
047900        MOVE EQTR-EXAM-ID TO WKS-EXAM-ACTUAL
048000        PERFORM 280-00-BUSCAR-EXAMEN-ACTUAL
048100        IF EXAM-ENCONTRADO
048200           SUBTRACT 1 FROM ETAB-TOTAL-PREG (WKS-IXE)
048300           SUBTRACT RTAB-PUNTOS (WKS-IXR)
048400               FROM ETAB-TOTAL-PUNTOS (WKS-IXE)
048500        END-IF
048600        ADD 1 TO WKS-CONT-BAJAS-APLIC
048700     ELSE
048800        DISPLAY ">>> BAJA IGNORADA, NO EXISTE LA RELACION "
048900                EQTR-EXAM-ID "-" EQTR-QUES-ID " <<<"
049000                UPON CONSOLE
049100     END-IF.
049200 300-00-QUITAR-PREGUNTA-E. EXIT.
049300
049400************************************************************
049500*   REVISA UNA POSICION DE WKS-TAB-EXEQ AL BUSCAR LA FILA A
049600*   BORRAR POR UNA BAJA (EQTR-EXAM-ID/EQTR-QUES-ID)
049700************************************************************
049800 300-01-BUSCAR-FILA-BAJA SECTION.
049900     IF RTAB-EXAM-ID (WKS-IXR) = EQTR-EXAM-ID
050000        AND RTAB-QUES-ID (WKS-IXR) = EQTR-QUES-ID
050100        AND RTAB-BORRADA (WKS-IXR) NOT = "S"
050200        MOVE "S" TO WKS-SW-FILA-ENCONTRADA
050300     END-IF.
050400 300-01-BUSCAR-FILA-BAJA-E. EXIT.
050500
050600************************************************************
050700*   REGRABA LA TABLA DE EXAMENES COMPLETA A EDEXAMOUT CON LO
050800*   TOTALES DE CONTROL YA AL DIA                            
050900************************************************************
051000 700-00-REGRABAR-EXAMENES SECTION.
051100     PERFORM 705-00-ESCRIBIR-EXAMEN
051200        VARYING WKS-IXE FROM 1 BY 1 UNTIL WKS-IXE > WKS-TOPE-EXAM
051300 700-00-REGRABAR-EXAMENES-E. EXIT.
051400
051500 705-00-ESCRIBIR-EXAMEN SECTION.
051600     MOVE SPACES             TO REG-EDEXAMOUT
051700     MOVE ETAB-ID        (WKS-IXE) TO EXAM-ID
051800     MOVE ETAB-MATERIA-ID(WKS-IXE) TO EXAM-MATERIA-ID
051900     MOVE ETAB-TOTAL-PREG (WKS-IXE) TO EXAM-TOTAL-PREG
052000     MOVE ETAB-TOTAL-PUNTOS(WKS-IXE) TO EXAM-TOTAL-PUNTOS
052100     MOVE ETAB-NOTA-MINIMA(WKS-IXE) TO EXAM-NOTA-MINIMA
052200     MOVE ETAB-TITULO    (WKS-IXE) TO EXAM-TITULO
052300     MOVE ETAB-MATERIA-NOM(WKS-IXE) TO EXAM-MATERIA-NOM
052400     WRITE REG-EDEXAMOUT FROM REG-EDEXAM.
052500 705-00-ESCRIBIR-EXAMEN-E. EXIT.
052600
052700************************************************************
052800*   REGRABA A EDEXEQOUT SOLO LAS FILAS DE RELACION QUE NO   
052900*   QUEDARON MARCADAS COMO BORRADAS                         
053000************************************************************
053100 710-00-REGRABAR-EXAM-PREG SECTION.
053200     PERFORM 715-00-ESCRIBIR-EXAM-PREG
053300        VARYING WKS-IXR FROM 1 BY 1 UNTIL WKS-IXR > WKS-TOPE-EXEQ
053400 710-00-REGRABAR-EXAM-PREG-E. EXIT.
053500
053600 715-00-ESCRIBIR-EXAM-PREG SECTION.
053700     IF NOT RTAB-ESTA-BORRADA (WKS-IXR)
053800        MOVE SPACES TO REG-EDEXEQOUT
053900        MOVE RTAB-EXAM-ID (WKS-IXR) TO EXEQ-EXAM-ID
054000        MOVE RTAB-QUES-ID (WKS-IXR) TO EXEQ-QUES-ID
054100        MOVE RTAB-PUNTOS  (WKS-IXR) TO EXEQ-PUNTOS
054200        WRITE REG-EDEXEQOUT FROM REG-EDEXEQ
054300     END-IF.
054400 715-00-ESCRIBIR-EXAM-PREG-E. EXIT.
054500
054600************************************************************
054700*               BITACORA FINAL DE LA CORRIDA A CONSOLA      
054800************************************************************
054900 800-00-IMPRIMIR-BITACORA SECTION.
055000     DISPLAY "EDEXQCT - ALTAS APLICADAS....: "
055100             WKS-CONT-ALTAS-APLIC UPON CONSOLE
055200     DISPLAY "EDEXQCT - ALTAS DUPLICADAS....: "
055300             WKS-CONT-ALTAS-DUPLIC UPON CONSOLE
055400     DISPLAY "EDEXQCT - BAJAS APLICADAS.....: "
055500             WKS-CONT-BAJAS-APLIC UPON CONSOLE
055600     DISPLAY "EDEXQCT - LOTES DE ALTA RECHAZADOS: "
055700             WKS-CONT-LOTES-RECHAZ UPON CONSOLE.
055800 800-00-IMPRIMIR-BITACORA-E. EXIT.
055900
056000************************************************************
056100*                   C I E R R E   D E   A R C H I V O S     
056200************************************************************
056300 900-00-CERRAR-ARCHIVOS SECTION.
056400     CLOSE EDEXAMIN EDEXEQIN EDEQTRN EDEXAMOUT EDEXEQOUT.
056500 900-00-CERRAR-ARCHIVOS-E. EXIT.
