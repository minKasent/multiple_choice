000100************************************************************
000200* FECHA       : 11/06/2024                                  
000300* PROGRAMADOR : MARIA XIMENA ALVARADO (MXAL)                
000400* APLICACION  : EDUCACION                                   
000500* PROGRAMA    : EDSTATS1                                    
000600* TIPO        : BATCH                                       
000700* DESCRIPCION : ACUMULA ESTADISTICAS DE SESIONES DE EXAMEN Y
000800*             : CALIFICADAS POR ALUMNO, POR EXAMEN, POR MATERIA
000900*             : Y GLOBALES (TABLERO), E IMPRIME EL REPORTE D
001000*             : ESTADISTICAS EDSTRPT EN TRES SECCIONES      
001100* ARCHIVOS    : EDQUESIN=C,EDEXAMIN=C,EDSESIN=C,EDSTUD=C    
001200*             : EDSTREQ=C, EDSTRPT=A                        
001300* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                    
001400* INSTALADO   : DD/MM/AAAA                                  
001500* BPM/RATIONAL: 228866                                      
001600* NOMBRE      : ESTADISTICAS DE EXAMENES                    
001700* DESCRIPCION : MANTENIMIENTO                               
001800************************************************************
001900 ID DIVISION.
002000 PROGRAM-ID.    EDSTATS1.
002100 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
002200 INSTALLATION.  BANCO INDUSTRIAL.
002300 DATE-WRITTEN.  22/09/91.
002400 DATE-COMPILED.
002500 SECURITY.      CONFIDENCIAL - USO INTERNO BANCO INDUSTRIAL.
002600************************************************************
002700*                     B I T A C O R A   D E   C A M B I O S 
002800************************************************************
002900*   22091991  EDRD  ---------  ALTA INICIAL DEL PROGRAMA, SOLO
003000*             SACABA EL PROMEDIO POR ALUMNO CONTRA TLRESU
003100*   14061993  PEDR  ---------  SE AGREGA EL CORTE DE CONTROL POR
003200*             MATERIA DENTRO DE CADA ALUMNO
003300*   30081995  PEDR  ---------  SE AGREGA LA SECCION DE
003400*             ESTADISTICAS POR EXAMEN (ANTES SOLO HABIA POR
003500*             ALUMNO)
003600*   19990112  EEDR  Y2K        REVISION GENERAL - PROGRAMA NO
003700*             MANEJA FECHAS DE VIGENCIA, SIN IMPACTO
003800*   05092023  PEDR  BPM228866  SE MIGRA DE TLRESU (INDEXADO) A
003900*             EXTRACTOS SECUENCIALES EDEXAMIN/EDSESIN, YA NO HAY
004000*             ARCHIVOS INDEXADOS PARA EL APLICATIVO DE EXAMENES
004100*   18012024  PEDR  BPM230077  SE AGREGA LA SECCION DE TABLERO
004200*             (TOTALES GLOBALES) AL FINAL DEL REPORTE
004300*   11062024  MXAL  BPM231205  SE AGREGA EDSTREQ PARA LIMITAR LA
004400*             SECCION DE ALUMNO A LOS SOLICITADOS, ANTES SACABA
004500*             A TODOS LOS ALUMNOS DE EDSESIN
004600*   11062024  MXAL  BPM231205  SE AGREGA EL CALCULO (INTERNO,
004700*             SIN IMPRIMIR) DE ESTADISTICAS POR MATERIA - SALE
004800*             SOLO POR DISPLAY A CONSOLA, EL REPORTE SOLO TRAE
004900*             LAS TRES SECCIONES ORIGINALES
005000*   24022026  MXAL  BPM231890  SE EXCLUYEN DE LAS SUMAS/ALTA-
005100*             BAJA/PROMEDIO LAS SESIONES COMPLETADAS QUE AUN NO
005200*             TIENEN SESI-PCT-VALIDO EN "S" - ANTES SE SUMABA
005300*             UN PORCENTAJE SIN CALIFICAR COMO SI FUERA UN CERO
005400*             VALIDO
005500*   10082026  MXAL  BPM232011  SE CORRIGE EL CALCULO POR MATERIA
005600*             (510-00), QUE REUSABA 290-00 Y POR ESO QUEDABA
005700*             ATADO AL ULTIMO ALUMNO DE LA SECCION DE EDSTREQ -
005800*             AHORA USA 510-03, QUE RECORRE TODO EDSESIN SIN
005900*             FILTRAR POR ALUMNO, Y SE AGREGA EL CONTEO DE
006000*             TOTAL-EXAMS POR MATERIA (510-02)
006100************************************************************
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER. IBM-390.
006500 OBJECT-COMPUTER. IBM-390.
006600 SPECIAL-NAMES.
006700     C01               IS TOP-OF-FORM
006800     UPSI-0 ON  WKS-UPSI-DEBUG-ON
006900     UPSI-0 OFF WKS-UPSI-DEBUG-OFF.
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT EDQUESIN  ASSIGN TO EDQUESIN
007300            ORGANIZATION   IS LINE SEQUENTIAL
007400            FILE STATUS    IS FS-EDQUESIN
007500                              FSE-EDQUESIN.
007600
007700     SELECT EDEXAMIN  ASSIGN TO EDEXAMIN
007800            ORGANIZATION   IS LINE SEQUENTIAL
007900            FILE STATUS    IS FS-EDEXAMIN
008000                              FSE-EDEXAMIN.
008100
008200     SELECT EDSESIN   ASSIGN TO EDSESIN
008300            ORGANIZATION   IS LINE SEQUENTIAL
008400            FILE STATUS    IS FS-EDSESIN
008500                              FSE-EDSESIN.
008600
008700     SELECT EDSTUDIN ASSIGN TO EDSTUDIN
008800            ORGANIZATION   IS LINE SEQUENTIAL
008900            FILE STATUS    IS FS-EDSTUDIN
009000                              FSE-EDSTUDIN.
009100
009200     SELECT EDSTREQ   ASSIGN TO EDSTREQ
009300            ORGANIZATION   IS LINE SEQUENTIAL
009400            FILE STATUS    IS FS-EDSTREQ
009500                              FSE-EDSTREQ.
009600
009700     SELECT EDSTRPT   ASSIGN TO EDSTRPT
009800            ORGANIZATION   IS LINE SEQUENTIAL
009900            FILE STATUS    IS FS-EDSTRPT
010000                              FSE-EDSTRPT.
010100
010200 DATA DIVISION.
010300 FILE SECTION.
010400************************************************************
010500*               DEFINICION DE ESTRUCTURA DE ARCHIVOS        
010600************************************************************
010700*   CATALOGO DE PREGUNTAS - EXTRACTO SECUENCIAL
010800*   PLANTILLA DE EXAMEN - EXTRACTO SECUENCIAL
010900*   POBLACION COMPLETA DE SESIONES DE EXAMEN - EXTRACTO SECUENCIAL
011000*   MINI-CATALOGO DE ALUMNO (ID Y NOMBRE) - EXTRACTO SECUENCIAL
011100*   LISTA DE ALUMNOS SOLICITADOS PARA EL REPORTE
011200*   REPORTE DE ESTADISTICAS - SALIDA IMPRESA
011300 FD  EDQUESIN
011400     LABEL RECORDS ARE STANDARD
011500     RECORDING MODE IS F.
011600     COPY EDQUES.
011700
011800 FD  EDEXAMIN
011900     LABEL RECORDS ARE STANDARD
012000     RECORDING MODE IS F.
012100     COPY EDEXAM.
012200
012300 FD  EDSESIN
012400     LABEL RECORDS ARE STANDARD
012500     RECORDING MODE IS F.
012600     COPY EDEXSE.
012700
012800 FD  EDSTUDIN
012900     LABEL RECORDS ARE STANDARD
013000     RECORDING MODE IS F.
013100     COPY EDSTUD.
013200
013300 FD  EDSTREQ
013400     LABEL RECORDS ARE STANDARD
013500     RECORDING MODE IS F.
013600     COPY EDSTREQ.
013700
013800 FD  EDSTRPT
013900     LABEL RECORDS ARE STANDARD
014000     RECORDING MODE IS F.
014100 01  REG-EDSTRPT                PIC X(133).
014200
014300 WORKING-STORAGE SECTION.
014400************************************************************
014500*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS   
014600************************************************************
014700 01  WKS-FS-STATUS.
014800     02  WKS-STATUS.
014900         04  FS-EDQUESIN        PIC 9(02) VALUE ZEROES.
015000         04  FSE-EDQUESIN.
015100             08  FSE-RETURN     PIC S9(4) COMP-5 VALUE 0.
015200             08  FSE-FUNCTION   PIC S9(4) COMP-5 VALUE 0.
015300             08  FSE-FEEDBACK   PIC S9(4) COMP-5 VALUE 0.
015400         04  FS-EDEXAMIN        PIC 9(02) VALUE ZEROES.
015500         04  FSE-EDEXAMIN.
015600             08  FSE-RETURN     PIC S9(4) COMP-5 VALUE 0.
015700             08  FSE-FUNCTION   PIC S9(4) COMP-5 VALUE 0.
015800             08  FSE-FEEDBACK   PIC S9(4) COMP-5 VALUE 0.
015900         04  FS-EDSESIN         PIC 9(02) VALUE ZEROES.
016000         04  FSE-EDSESIN.
016100             08  FSE-RETURN     PIC S9(4) COMP-5 VALUE 0.
016200             08  FSE-FUNCTION   PIC S9(4) COMP-5 VALUE 0.
016300             08  FSE-FEEDBACK   PIC S9(4) COMP-5 VALUE 0.
016400         04  FS-EDSTUDIN        PIC 9(02) VALUE ZEROES.
016500         04  FSE-EDSTUDIN.
016600             08  FSE-RETURN     PIC S9(4) COMP-5 VALUE 0.
016700             08  FSE-FUNCTION   PIC S9(4) COMP-5 VALUE 0.
016800             08  FSE-FEEDBACK   PIC S9(4) COMP-5 VALUE 0.
016900         04  FS-EDSTREQ         PIC 9(02) VALUE ZEROES.
017000         04  FSE-EDSTREQ.
017100             08  FSE-RETURN     PIC S9(4) COMP-5 VALUE 0.
017200             08  FSE-FUNCTION   PIC S9(4) COMP-5 VALUE 0.
017300             08  FSE-FEEDBACK   PIC S9(4) COMP-5 VALUE 0.
017400         04  FS-EDSTRPT         PIC 9(02) VALUE ZEROES.
017500         04  FSE-EDSTRPT.
017600             08  FSE-RETURN     PIC S9(4) COMP-5 VALUE 0.
017700             08  FSE-FUNCTION   PIC S9(4) COMP-5 VALUE 0.
017800             08  FSE-FEEDBACK   PIC S9(4) COMP-5 VALUE 0.
017900
018000     02  PROGRAMA               PIC X(08) VALUE "EDSTATS1".
018100     02  ARCHIVO                PIC X(08) VALUE SPACES.
018200     02  ACCION                 PIC X(01) VALUE SPACES.
018300     02  LLAVE                  PIC X(20) VALUE SPACES.
018400
018500************************************************************
018600*   TABLA DE EXAMENES EN MEMORIA - CARGADA DE EDEXAMIN, TRAE
018700*   TITULO/MATERIA PARA ENCABEZADOS Y CONSTANTES DE CALIFICACION
018800************************************************************
018900 01  WKS-TABLA-EXAMENES.
019000     02  WKS-TOPE-EXAM          PIC 9(05) COMP VALUE ZEROES.
019100     02  WKS-TAB-EXAM OCCURS 0 TO 500 TIMES
019200                      DEPENDING ON WKS-TOPE-EXAM
019300                      ASCENDING KEY IS ETAB-ID
019400                      INDEXED BY WKS-IXE.
019500         03  ETAB-ID            PIC 9(09).
019600         03  ETAB-MATERIA-ID    PIC 9(09).
019700         03  ETAB-MATERIA-NOM   PIC X(30).
019800         03  ETAB-TITULO        PIC X(40).
019900         03  ETAB-MAX-PUNTOS    PIC S9(3)V99.
020000         03  ETAB-NOTA-MINIMA   PIC S9(3)V99.
020100
020200************************************************************
020300*   TABLA DE PREGUNTAS EN MEMORIA - CARGADA DE EDQUESIN, SOLO
020400*   USA PARA EL CONTEO INTERNO DE PREGUNTAS/CAPITULOS POR MA
020500************************************************************
020600 01  WKS-TABLA-PREGUNTAS.
020700     02  WKS-TOPE-PREG          PIC 9(05) COMP VALUE ZEROES.
020800     02  WKS-TAB-PREG OCCURS 0 TO 5000 TIMES
020900                      DEPENDING ON WKS-TOPE-PREG
021000                      INDEXED BY WKS-IXQ.
021100         03  QTAB-MATERIA-ID    PIC 9(09).
021200         03  QTAB-MATERIA-ID-X REDEFINES QTAB-MATERIA-ID
021300                       PIC X(09).
021400
021500************************************************************
021600*   LISTA DE MATERIAS DISTINTAS VISTAS AL CARGAR LA TABLA DE
021700*   EXAMENES - SE USA PARA EL TOTAL-SUBJECTS DEL TABLERO Y P
021800*   RECORRER LAS ESTADISTICAS POR MATERIA (INTERNO, SIN IMPRIMIR)
021900************************************************************
022000 01  WKS-TABLA-MATERIAS.
022100     02  WKS-TOPE-MATER         PIC 9(05) COMP VALUE ZEROES.
022200     02  WKS-TAB-MATER OCCURS 0 TO 500 TIMES
022300                      DEPENDING ON WKS-TOPE-MATER
022400                      INDEXED BY WKS-IXM.
022500         03  MTAB-ID            PIC 9(09).
022600         03  MTAB-ID-X REDEFINES MTAB-ID PIC X(09).
022700
022800************************************************************
022900*   ACUMULADORES DE UNA SECCION/CORTE DE CONTROL - SE REINICIAN
023000*   ANTES DE CADA ALUMNO, CADA EXAMEN, CADA MATERIA Y AL FINAL
023100*   PARA EL TABLERO                                         
023200************************************************************
023300 01  WKS-ACUMULADORES.
023400     02  WKS-CONT-TOMADOS       PIC 9(05) COMP VALUE ZEROES.
023500     02  WKS-CONT-APROBADOS     PIC 9(05) COMP VALUE ZEROES.
023600     02  WKS-CONT-REPROBADOS    PIC 9(05) COMP VALUE ZEROES.
023700     02  WKS-CONT-COMPLETADOS   PIC 9(05) COMP VALUE ZEROES.
023800     02  WKS-CONT-EXAMENES      PIC 9(05) COMP VALUE ZEROES.
023900     02  WKS-CONT-CALIFICABLES  PIC 9(05) COMP VALUE ZEROES.
024000     02  WKS-SUMA-PORCENTAJE    PIC S9(7)V99 COMP-3 VALUE ZEROES.
024100     02  WKS-ALTA-PORCENTAJE    PIC S9(3)V99 COMP-3 VALUE ZEROES.
024200     02  WKS-BAJA-PORCENTAJE    PIC S9(3)V99 COMP-3 VALUE ZEROES.
024300     02  WKS-PROMEDIO           PIC S9(3)V99 COMP-3 VALUE ZEROES.
024400     02  WKS-TASA-APROBACION    PIC S9(3)V99 COMP-3 VALUE ZEROES.
024500     02  WKS-SUMA-VIOLACIONES   PIC 9(07) COMP VALUE ZEROES.
024600
024700************************************************************
024800*   CONTADORES GLOBALES DEL TABLERO - COMP PARA VELOCIDAD   
024900************************************************************
025000 01  WKS-TABLERO.
025100     02  WKS-DASH-SESIONES      PIC 9(07) COMP VALUE ZEROES.
025200     02  WKS-DASH-COMPLETADAS   PIC 9(07) COMP VALUE ZEROES.
025300     02  WKS-DASH-APROBADAS     PIC 9(07) COMP VALUE ZEROES.
025400     02  WKS-DASH-CALIFICABLES  PIC 9(07) COMP VALUE ZEROES.
025500     02  WKS-DASH-SUMA-PCT      PIC S9(9)V99 COMP-3 VALUE ZEROES.
025600
025700************************************************************
025800*   CONTADORES DE LINEAS IMPRESAS POR SECCION - CONTROL TOTAL
025900*   AL FINAL DEL REPORTE                                    
026000************************************************************
026100 01  WKS-CONTROL-TOTAL.
026200     02  WKS-LINEAS-ALUMNO      PIC 9(05) COMP VALUE ZEROES.
026300     02  WKS-LINEAS-EXAMEN      PIC 9(05) COMP VALUE ZEROES.
026400     02  WKS-NUM-PAGINA         PIC 9(05) COMP VALUE ZEROES.
026500
026600************************************************************
026700*                 SWITCHES E INDICADORES DE CORRIDA         
026800************************************************************
026900 77  WKS-SW-FIN-STREQ       PIC X(01) VALUE "N".
027000     88  FIN-EDSTREQ             VALUE "S".
027100 77  WKS-SW-FIN-SESIN       PIC X(01) VALUE "N".
027200     88  FIN-EDSESIN             VALUE "S".
027300 77  WKS-SW-EXAM-ENCONTRADO PIC X(01) VALUE "N".
027400     88  EXAM-ENCONTRADO         VALUE "S".
027500 77  WKS-SW-STUD-ENCONTRADO PIC X(01) VALUE "N".
027600     88  STUD-ENCONTRADO         VALUE "S".
027700 77  WKS-SW-MATER-NUEVA     PIC X(01) VALUE "N".
027800     88  MATERIA-ES-NUEVA        VALUE "S".
027900 77  WKS-UPSI-DEBUG-ON      PIC X(01) VALUE SPACES.
028000 77  WKS-UPSI-DEBUG-OFF     PIC X(01) VALUE SPACES.
028100 77  WKS-I                  PIC 9(05) COMP VALUE ZEROES.
028200 77  WKS-J                  PIC 9(05) COMP VALUE ZEROES.
028300 77  WKS-HORA-PROCESO       PIC 9(08) VALUE ZEROES.
028400
028500************************************************************
028600*   AREA DE TRABAJO DEL ALUMNO/MATERIA ACTUAL               
028700************************************************************
028800 01  WKS-AREA-ACTUAL.
028900     02  WKS-ALUMNO-ACTUAL      PIC 9(09) VALUE ZEROES.
029000     02  WKS-ALUMNO-NOM-ACTUAL  PIC X(30) VALUE SPACES.
029100     02  WKS-MATER-ACTUAL       PIC 9(09) VALUE ZEROES.
029200     02  WKS-MATER-NOM-ACTUAL   PIC X(30) VALUE SPACES.
029300     02  WKS-MATER-NOM-R REDEFINES WKS-MATER-NOM-ACTUAL.
029400         03  WKS-MNA-CARACTER   PIC X(01) OCCURS 30 TIMES.
029500
029600************************************************************
029700*   AREA DE FECHA DEL SISTEMA - SOLO PARA EL ENCABEZADO DEL 
029800*   REPORTE                                                 
029900************************************************************
030000 01  WKS-FECHA-SISTEMA.
030100     02  WKS-FECHA-AAMMDD       PIC 9(06) VALUE ZEROES.
030200     02  WKS-FECHA-R REDEFINES WKS-FECHA-AAMMDD.
030300         03  WKS-FEC-AA         PIC 9(02).
030400         03  WKS-FEC-MM         PIC 9(02).
030500         03  WKS-FEC-DD         PIC 9(02).
030600
030700************************************************************
030800*                 LINEAS DE ENCABEZADO DEL REPORTE          
030900************************************************************
031000 01  CAB001.
031100     05  FILLER                 PIC X(01)  VALUE SPACES.
031200     05  FILLER                 PIC X(30)
031300             VALUE "BANCO INDUSTRIAL - EDUCACION".
031400     05  FILLER                 PIC X(10)  VALUE "  PAGINA: ".
031500     05  CAB001-PAG              PIC ZZZZ9.
031600     05  FILLER                 PIC X(87)  VALUE SPACES.
031700
031800 01  CAB002.
031900     05  FILLER                 PIC X(01)  VALUE SPACES.
032000     05  FILLER                 PIC X(26)
032100             VALUE "REPORTE DE ESTADISTICAS -".
032200     05  FILLER                 PIC X(01)  VALUE SPACES.
032300     05  CAB002-TITULO          PIC X(30)  VALUE SPACES.
032400     05  FILLER                 PIC X(75)  VALUE SPACES.
032500
032600 01  CAB003.
032700     05  FILLER                 PIC X(01)  VALUE SPACES.
032800     05  FILLER                 PIC X(13)  VALUE "FECHA CORRIDA".
032900     05  CAB003-FECHA           PIC 9(06)/.
033000     05  FILLER                 PIC X(113) VALUE SPACES.
033100
033200 01  CAB004.
033300     05  FILLER                 PIC X(133) VALUE ALL "-".
033400
033500 01  CAB-ALUM-TIT.
033600     05  FILLER                 PIC X(01)  VALUE SPACES.
033700     05  FILLER                 PIC X(10)  VALUE "ALUMNO-ID"
033800     05  FILLER                 PIC X(31)  VALUE "NOMBRE".
033900     05  FILLER                 PIC X(08)  VALUE "TOMADOS".
034000     05  FILLER                 PIC X(08)  VALUE "APROB.".
034100     05  FILLER                 PIC X(08)  VALUE "REPROB.".
034200     05  FILLER                 PIC X(10)  VALUE "PROMEDIO".
034300     05  FILLER                 PIC X(10)  VALUE "ALTA".
034400     05  FILLER                 PIC X(10)  VALUE "BAJA".
034500     05  FILLER                 PIC X(09)  VALUE "VIOLAC.".
034600     05  FILLER                 PIC X(28)  VALUE SPACES.
034700
034800 01  CAB-EXAM-TIT.
034900     05  FILLER                 PIC X(01)  VALUE SPACES.
035000     05  FILLER                 PIC X(10)  VALUE "EXAMEN-ID"
035100     05  FILLER                 PIC X(41)  VALUE "TITULO".
035200     05  FILLER                 PIC X(08)  VALUE "SESION.".
035300     05  FILLER                 PIC X(08)  VALUE "COMPL.".
035400     05  FILLER                 PIC X(08)  VALUE "APROB.".
035500     05  FILLER                 PIC X(10)  VALUE "% APROB.".
035600     05  FILLER                 PIC X(10)  VALUE "PROMEDIO".
035700     05  FILLER                 PIC X(10)  VALUE "ALTA".
035800     05  FILLER                 PIC X(09)  VALUE "BAJA".
035900     05  FILLER                 PIC X(18)  VALUE SPACES.
036000
036100 01  CAB-TABL-TIT.
036200     05  FILLER                 PIC X(01)  VALUE SPACES.
036300     05  FILLER                 PIC X(40)
036400             VALUE "TOTALES GLOBALES DEL TABLERO".
036500     05  FILLER                 PIC X(92)  VALUE SPACES.
036600
036700************************************************************
036800*                 LINEAS DE DETALLE DEL REPORTE             
036900************************************************************
037000 01  DET-ALUMNO.
037100     05  FILLER                 PIC X(01)  VALUE SPACES.
037200     05  DETA-ALUMNO-ID         PIC 9(09).
037300     05  FILLER                 PIC X(01)  VALUE SPACES.
037400     05  DETA-ALUMNO-NOM        PIC X(30).
037500     05  DETA-TOMADOS           PIC ZZZZ9.
037600     05  FILLER                 PIC X(03)  VALUE SPACES.
037700     05  DETA-APROBADOS         PIC ZZZZ9.
037800     05  FILLER                 PIC X(03)  VALUE SPACES.
037900     05  DETA-REPROBADOS        PIC ZZZZ9.
038000     05  FILLER                 PIC X(02)  VALUE SPACES.
038100     05  DETA-PROMEDIO          PIC ZZZ9.99.
038200     05  FILLER                 PIC X(01)  VALUE SPACES.
038300     05  DETA-ALTA              PIC ZZZ9.99.
038400     05  FILLER                 PIC X(01)  VALUE SPACES.
038500     05  DETA-BAJA              PIC ZZZ9.99.
038600     05  FILLER                 PIC X(02)  VALUE SPACES.
038700     05  DETA-VIOLACIONES       PIC ZZZZZZ9.
038800     05  FILLER                 PIC X(15)  VALUE SPACES.
038900
039000 01  DET-MATERIA.
039100     05  FILLER                 PIC X(12)  VALUE SPACES.
039200     05  FILLER                 PIC X(10)  VALUE "MATERIA: "
039300     05  DETM-MATERIA-NOM       PIC X(30).
039400     05  FILLER                 PIC X(02)  VALUE SPACES.
039500     05  DETM-TOMADOS           PIC ZZZZ9.
039600     05  FILLER                 PIC X(03)  VALUE SPACES.
039700     05  DETM-PROMEDIO          PIC ZZZ9.99.
039800     05  FILLER                 PIC X(70)  VALUE SPACES.
039900
040000 01  DET-EXAMEN.
040100     05  FILLER                 PIC X(01)  VALUE SPACES.
040200     05  DETE-EXAM-ID           PIC 9(09).
040300     05  FILLER                 PIC X(01)  VALUE SPACES.
040400     05  DETE-TITULO            PIC X(40).
040500     05  DETE-SESIONES          PIC ZZZZ9.
040600     05  FILLER                 PIC X(03)  VALUE SPACES.
040700     05  DETE-COMPLETADAS       PIC ZZZZ9.
040800     05  FILLER                 PIC X(03)  VALUE SPACES.
040900     05  DETE-APROBADAS         PIC ZZZZ9.
041000     05  FILLER                 PIC X(02)  VALUE SPACES.
041100     05  DETE-TASA-APROB        PIC ZZZ9.99.
041200     05  FILLER                 PIC X(01)  VALUE SPACES.
041300     05  DETE-PROMEDIO          PIC ZZZ9.99.
041400     05  FILLER                 PIC X(01)  VALUE SPACES.
041500     05  DETE-ALTA              PIC ZZZ9.99.
041600     05  FILLER                 PIC X(01)  VALUE SPACES.
041700     05  DETE-BAJA              PIC ZZZ9.99.
041800     05  FILLER                 PIC X(11)  VALUE SPACES.
041900
042000 01  DET-TABLERO.
042100     05  FILLER                 PIC X(01)  VALUE SPACES.
042200     05  FILLER             PIC X(18)  VALUE "TOTAL SESIONES:   ".
042300     05  DETT-SESIONES          PIC ZZZZZZ9.
042400     05  FILLER                 PIC X(03)  VALUE SPACES.
042500     05  FILLER             PIC X(18)  VALUE "COMPLETADAS:      ".
042600     05  DETT-COMPLETADAS       PIC ZZZZZZ9.
042700     05  FILLER                 PIC X(03)  VALUE SPACES.
042800     05  FILLER             PIC X(18)  VALUE "MATERIAS:         ".
042900     05  DETT-MATERIAS          PIC ZZZZZZ9.
043000     05  FILLER                 PIC X(02)  VALUE SPACES.
043100     05  FILLER          PIC X(20)  VALUE "PREGUNTAS:          ".
043200     05  DETT-PREGUNTAS         PIC ZZZZZZ9.
043300     05  FILLER                 PIC X(02)  VALUE SPACES.
043400     05  FILLER             PIC X(16)  VALUE "EXAMENES:       ".
043500     05  DETT-EXAMENES          PIC ZZZZZZ9.
043600     05  FILLER                 PIC X(03)  VALUE SPACES.
043700
043800 01  DET-TABLERO-2.
043900     05  FILLER                 PIC X(01)  VALUE SPACES.
044000     05  FILLER                 PIC X(24)
044100             VALUE "PROMEDIO GENERAL: ".
044200     05  DETT-PROMEDIO          PIC ZZZ9.99.
044300     05  FILLER                 PIC X(03)  VALUE SPACES.
044400     05  FILLER                 PIC X(24)
044500             VALUE "TASA DE APROBACION: ".
044600     05  DETT-TASA-APROB        PIC ZZZ9.99.
044700     05  FILLER                 PIC X(79)  VALUE SPACES.
044800
044900************************************************************
045000*                 LINEAS DE CONTROL TOTAL DEL REPORTE       
045100************************************************************
045200 01  TOT-FINAL.
045300     05  FILLER                 PIC X(01)  VALUE SPACES.
045400     05  FILLER                 PIC X(34)
045500             VALUE "LINEAS DE ALUMNO IMPRESAS......: ".
045600     05  TOTF-ALUMNO            PIC ZZZZ9.
045700     05  FILLER                 PIC X(88)  VALUE SPACES.
045800
045900 01  TOT-FINAL-2.
046000     05  FILLER                 PIC X(01)  VALUE SPACES.
046100     05  FILLER                 PIC X(34)
046200             VALUE "LINEAS DE EXAMEN IMPRESAS......: ".
046300     05  TOTF-EXAMEN            PIC ZZZZ9.
046400     05  FILLER                 PIC X(88)  VALUE SPACES.
046500
046600 PROCEDURE DIVISION.
046700************************************************************
046800*               S E C C I O N    P R I N C I P A L          
046900************************************************************
047000 100-00-PRINCIPAL SECTION.
047100     ACCEPT WKS-FECHA-AAMMDD FROM DATE
047200     ACCEPT WKS-HORA-PROCESO  FROM TIME
047300     DISPLAY "EDSTATS1 - INICIO DE CORRIDA " WKS-FECHA-AAMMDD
047400             " " WKS-HORA-PROCESO UPON CONSOLE
047500     PERFORM 110-00-ABRIR-ARCHIVOS
047600     PERFORM 120-00-CARGAR-TABLA-EXAM
047700     PERFORM 130-00-CARGAR-TABLA-PREG
047800     PERFORM 140-00-IMPRIMIR-ENCABEZADO
047900     PERFORM 200-00-SECCION-ALUMNO THRU 200-00-SECCION-ALUMNO-E
048000     PERFORM 300-00-SECCION-EXAMEN THRU 300-00-SECCION-EXAMEN-E
048100     PERFORM 400-00-SECCION-TABLERO
048200     PERFORM 500-00-ESTAD-POR-MATERIA THRU
048300                 500-00-ESTAD-POR-MATERIA-E.
048400     PERFORM 600-00-IMPRIMIR-CONTROL-TOTAL
048500     PERFORM 900-00-CERRAR-ARCHIVOS
048600     STOP RUN.
048700 100-00-PRINCIPAL-E. EXIT.
048800
048900************************************************************
049000*               A P E R T U R A   D E   A R C H I V O S     
049100************************************************************
049200 110-00-ABRIR-ARCHIVOS SECTION.
049300     MOVE "EDSTATS1" TO PROGRAMA
049400     OPEN INPUT  EDQUESIN EDEXAMIN EDSESIN EDSTUDIN EDSTREQ
049500     OPEN OUTPUT EDSTRPT
049600     IF FS-EDQUESIN NOT = 0 OR FS-EDEXAMIN NOT = 0
049700        OR FS-EDSESIN NOT = 0 OR FS-EDSTUDIN NOT = 0
049800        OR FS-EDSTREQ NOT = 0 OR FS-EDSTRPT NOT = 0
049900        MOVE "EDSTATS1" TO ARCHIVO
050000        MOVE "A"        TO ACCION
050100        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
050200                               FS-EDSTRPT, FSE-EDSTRPT
050300        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVOS <<<"
050400                UPON CONSOLE
050500        MOVE 91 TO RETURN-CODE
050600        STOP RUN
050700     END-IF.
050800 110-00-ABRIR-ARCHIVOS-E. EXIT.
050900
051000************************************************************
051100*   CARGA LA TABLA DE EXAMENES Y, DE PASO, LA LISTA DE MATERIAS
051200*   DISTINTAS (PARA EL TABLERO Y LA SECCION DE MATERIA)     
051300************************************************************
051400 120-00-CARGAR-TABLA-EXAM SECTION.
051500     READ EDEXAMIN
051600        AT END MOVE 10 TO FS-EDEXAMIN
051700     END-READ
051800     PERFORM 120-01-CARGAR-UN-EXAM THRU 120-01-CARGAR-UN-EXAM-E
051900        UNTIL FS-EDEXAMIN = 10.
052000 120-00-CARGAR-TABLA-EXAM-E. EXIT.
052100
052200 120-01-CARGAR-UN-EXAM SECTION.
052300     ADD 1 TO WKS-TOPE-EXAM
052400     MOVE EXAM-ID            TO ETAB-ID          (WKS-TOPE-EXAM)
052500     MOVE EXAM-MATERIA-ID    TO ETAB-MATERIA-ID  (WKS-TOPE-EXAM)
052600     MOVE EXAM-MATERIA-NOM   TO ETAB-MATERIA-NOM (WKS-TOPE-EXAM)
052700     MOVE EXAM-TITULO        TO ETAB-TITULO      (WKS-TOPE-EXAM)
052800     MOVE EXAM-TOTAL-PUNTOS  TO ETAB-MAX-PUNTOS  (WKS-TOPE-EXAM)
052900     MOVE EXAM-NOTA-MINIMA   TO ETAB-NOTA-MINIMA (WKS-TOPE-EXAM)
053000     PERFORM 125-00-ANOTAR-MATERIA
053100     READ EDEXAMIN
053200        AT END MOVE 10 TO FS-EDEXAMIN
053300     END-READ.
053400 120-01-CARGAR-UN-EXAM-E. EXIT.
053500
053600************************************************************
053700*   ANOTA LA MATERIA DEL EXAMEN EN LA LISTA DE MATERIAS SI  
053800*   TODAVIA NO ESTABA - BUSQUEDA LINEAL, LA LISTA ES PEQUENA
053900************************************************************
054000 125-00-ANOTAR-MATERIA SECTION.
054100     MOVE "S" TO WKS-SW-MATER-NUEVA
054200     PERFORM 125-01-REVISAR-UNA-MATERIA THRU
054300                 125-01-REVISAR-UNA-MATERIA-E
054400        VARYING WKS-I FROM 1 BY 1
054500        UNTIL WKS-I > WKS-TOPE-MATER OR NOT MATERIA-ES-NUEVA
054600     IF MATERIA-ES-NUEVA
054700        ADD 1 TO WKS-TOPE-MATER
054800        MOVE EXAM-MATERIA-ID TO MTAB-ID (WKS-TOPE-MATER)
054900     END-IF.
055000 125-00-ANOTAR-MATERIA-E. EXIT.
055100
055200 125-01-REVISAR-UNA-MATERIA SECTION.
055300     IF MTAB-ID (WKS-I) = EXAM-MATERIA-ID
055400        MOVE "N" TO WKS-SW-MATER-NUEVA
055500     END-IF.
055600 125-01-REVISAR-UNA-MATERIA-E. EXIT.
055700
055800************************************************************
055900*   CARGA LA TABLA DE PREGUNTAS - SOLO SE GUARDA LA MATERIA
056000*   EL CONTEO INTERNO DE PREGUNTAS/CAPITULOS POR MATERIA    
056100************************************************************
056200 130-00-CARGAR-TABLA-PREG SECTION.
056300     READ EDQUESIN
056400        AT END MOVE 10 TO FS-EDQUESIN
056500     END-READ
056600     PERFORM 130-01-CARGAR-UNA-PREG THRU 130-01-CARGAR-UNA-PREG-E
056700        UNTIL FS-EDQUESIN = 10.
056800 130-00-CARGAR-TABLA-PREG-E. EXIT.
056900
057000 130-01-CARGAR-UNA-PREG SECTION.
057100     ADD 1 TO WKS-TOPE-PREG
057200     MOVE QUES-MATERIA-ID TO QTAB-MATERIA-ID (WKS-TOPE-PREG)
057300     READ EDQUESIN
057400        AT END MOVE 10 TO FS-EDQUESIN
057500     END-READ.
057600 130-01-CARGAR-UNA-PREG-E. EXIT.
057700
057800************************************************************
057900*                 IMPRIME ENCABEZADO GENERAL DEL REPORTE    
058000************************************************************
058100 140-00-IMPRIMIR-ENCABEZADO SECTION.
058200     ADD 1 TO WKS-NUM-PAGINA
058300     MOVE WKS-NUM-PAGINA    TO CAB001-PAG
058400     MOVE "ESTADISTICAS DE EXAMENES"   TO CAB002-TITULO
058500     MOVE WKS-FECHA-AAMMDD  TO CAB003-FECHA
058600     WRITE REG-EDSTRPT FROM CAB001 AFTER PAGE
058700     WRITE REG-EDSTRPT FROM CAB002 AFTER 1
058800     WRITE REG-EDSTRPT FROM CAB003 AFTER 1
058900     WRITE REG-EDSTRPT FROM CAB004 AFTER 1.
059000 140-00-IMPRIMIR-ENCABEZADO-E. EXIT.
059100
059200************************************************************
059300*   SECCION 1 - ESTADISTICAS POR ALUMNO, UNA LINEA POR ALUMN
059400*   SOLICITADO EN EDSTREQ, CON CORTE DE CONTROL POR MATERIA 
059500************************************************************
059600 200-00-SECCION-ALUMNO SECTION.
059700     WRITE REG-EDSTRPT FROM CAB-ALUM-TIT AFTER 2
059800     READ EDSTREQ
059900        AT END MOVE "S" TO WKS-SW-FIN-STREQ
060000     END-READ
060100     PERFORM 210-00-PROCESAR-ALUMNO THRU 210-00-PROCESAR-ALUMNO-E
060200        UNTIL FIN-EDSTREQ.
060300 200-00-SECCION-ALUMNO-E. EXIT.
060400
060500************************************************************
060600*   ACUMULA Y CORTA POR MATERIA UN ALUMNO SOLICITADO - VUELVE
060700*   LEER EDSESIN DESDE EL PRINCIPIO (CIERRA Y ABRE), NO HAY 
060800*   ARCHIVO INDEXADO POR ALUMNO EN ESTE AMBIENTE SECUENCIALES
060900************************************************************
061000 210-00-PROCESAR-ALUMNO SECTION.
061100     MOVE STREQ-ALUMNO-ID TO WKS-ALUMNO-ACTUAL
061200     PERFORM 220-00-BUSCAR-NOMBRE-ALUMNO
061300     PERFORM 230-00-REINICIAR-ACUM-ALUMNO
061400     CLOSE EDSESIN
061500     OPEN INPUT EDSESIN
061600     READ EDSESIN
061700        AT END MOVE "S" TO WKS-SW-FIN-SESIN
061800     END-READ
061900     PERFORM 240-00-ACUM-SESION-ALUMNO
062000        UNTIL FIN-EDSESIN
062100     PERFORM 250-00-CALC-PROMEDIO-ALUMNO
062200     PERFORM 260-00-IMPRIMIR-LINEA-ALUMNO
062300     MOVE "N" TO WKS-SW-FIN-SESIN
062400     READ EDSTREQ
062500        AT END MOVE "S" TO WKS-SW-FIN-STREQ
062600     END-READ.
062700 210-00-PROCESAR-ALUMNO-E. EXIT.
062800
062900************************************************************
063000*   BUSCA EL NOMBRE DEL ALUMNO EN EL MINI-CATALOGO EDSTUDIN 
063100*   ARCHIVO PEQUENO, SE RECORRE SECUENCIAL DESDE EL PRINCIPIO
063200************************************************************
063300 220-00-BUSCAR-NOMBRE-ALUMNO SECTION.
063400     MOVE "N"     TO WKS-SW-STUD-ENCONTRADO
063500     MOVE SPACES  TO WKS-ALUMNO-NOM-ACTUAL
063600     CLOSE EDSTUDIN
063700     OPEN INPUT EDSTUDIN
063800     READ EDSTUDIN
063900        AT END MOVE 10 TO FS-EDSTUDIN
064000     END-READ
064100     PERFORM 220-01-REVISAR-UN-ALUMNO THRU
064200                 220-01-REVISAR-UN-ALUMNO-E
064300        UNTIL FS-EDSTUDIN = 10 OR STUD-ENCONTRADO.
064400 220-00-BUSCAR-NOMBRE-ALUMNO-E. EXIT.
064500
064600 220-01-REVISAR-UN-ALUMNO SECTION.
064700     IF STUD-ALUMNO-ID = WKS-ALUMNO-ACTUAL
064800        MOVE "S"             TO WKS-SW-STUD-ENCONTRADO
064900        MOVE STUD-ALUMNO-NOM TO WKS-ALUMNO-NOM-ACTUAL
065000     ELSE
065100        READ EDSTUDIN
065200           AT END MOVE 10 TO FS-EDSTUDIN
065300        END-READ
065400     END-IF.
065500 220-01-REVISAR-UN-ALUMNO-E. EXIT.
065600
065700************************************************************
065800*           REINICIA LOS ACUMULADORES DE UN NUEVO ALUMNO    
065900************************************************************
066000 230-00-REINICIAR-ACUM-ALUMNO SECTION.
066100     MOVE ZEROES TO WKS-CONT-TOMADOS   WKS-CONT-APROBADOS
066200                     WKS-CONT-REPROBADOS WKS-CONT-CALIFICABLES
066300                     WKS-SUMA-VIOLACIONES
066400     MOVE ZEROES TO WKS-SUMA-PORCENTAJE
066500     MOVE ZEROES TO WKS-ALTA-PORCENTAJE WKS-BAJA-PORCENTAJE.
066600 230-00-REINICIAR-ACUM-ALUMNO-E. EXIT.
066700
066800************************************************************
066900*   ACUMULA UNA SESION DE EDSESIN SI PERTENECE AL ALUMNO ACTUAL
067000*   Y ESTA COMPLETADA - SEGUN LA REGLA DE SUBCONJUNTO CALIFICABLE
067100************************************************************
067200 240-00-ACUM-SESION-ALUMNO SECTION.
067300     IF SESI-ALUMNO-ID = WKS-ALUMNO-ACTUAL AND SESI-COMPLETADA
067400        ADD 1 TO WKS-CONT-TOMADOS
067500        ADD SESI-VIOLACIONES TO WKS-SUMA-VIOLACIONES
067600        IF SESI-ES-APROBADO
067700           ADD 1 TO WKS-CONT-APROBADOS
067800        ELSE
067900           ADD 1 TO WKS-CONT-REPROBADOS
068000        END-IF
068100        IF SESI-PCT-VALIDO
068200           ADD 1 TO WKS-CONT-CALIFICABLES
068300           ADD SESI-PORCENTAJE TO WKS-SUMA-PORCENTAJE
068400           IF WKS-CONT-CALIFICABLES = 1
068500              MOVE SESI-PORCENTAJE TO WKS-ALTA-PORCENTAJE
068600                                       WKS-BAJA-PORCENTAJE
068700           ELSE
068800              IF SESI-PORCENTAJE > WKS-ALTA-PORCENTAJE
068900                 MOVE SESI-PORCENTAJE TO WKS-ALTA-PORCENTAJE
069000              END-IF
069100              IF SESI-PORCENTAJE < WKS-BAJA-PORCENTAJE
069200                 MOVE SESI-PORCENTAJE TO WKS-BAJA-PORCENTAJE
069300              END-IF
069400           END-IF
069500        END-IF
069600     END-IF
069700     READ EDSESIN
069800        AT END MOVE "S" TO WKS-SW-FIN-SESIN
069900     END-READ.
070000 240-00-ACUM-SESION-ALUMNO-E. EXIT.
070100
070200************************************************************
070300*   CALCULA EL PROMEDIO DEL ALUMNO - CERO SI NO HAY SESIONES
070400*   CALIFICABLES, REGLA GENERAL DE ESTADISTICAS SEGUN BPM228866
070500************************************************************
070600 250-00-CALC-PROMEDIO-ALUMNO SECTION.
070700     IF WKS-CONT-CALIFICABLES > 0
070800        COMPUTE WKS-PROMEDIO ROUNDED =
070900           WKS-SUMA-PORCENTAJE / WKS-CONT-CALIFICABLES
071000     ELSE
071100        MOVE 0 TO WKS-PROMEDIO WKS-ALTA-PORCENTAJE
071200                   WKS-BAJA-PORCENTAJE
071300     END-IF.
071400 250-00-CALC-PROMEDIO-ALUMNO-E. EXIT.
071500
071600************************************************************
071700*   IMPRIME LA LINEA DEL ALUMNO Y SUS SUB-LINEAS DE MATERIA
071800************************************************************
071900 260-00-IMPRIMIR-LINEA-ALUMNO SECTION.
072000     MOVE WKS-ALUMNO-ACTUAL     TO DETA-ALUMNO-ID
072100     MOVE WKS-ALUMNO-NOM-ACTUAL TO DETA-ALUMNO-NOM
072200     MOVE WKS-CONT-TOMADOS      TO DETA-TOMADOS
072300     MOVE WKS-CONT-APROBADOS    TO DETA-APROBADOS
072400     MOVE WKS-CONT-REPROBADOS   TO DETA-REPROBADOS
072500     MOVE WKS-PROMEDIO          TO DETA-PROMEDIO
072600     MOVE WKS-ALTA-PORCENTAJE   TO DETA-ALTA
072700     MOVE WKS-BAJA-PORCENTAJE   TO DETA-BAJA
072800     MOVE WKS-SUMA-VIOLACIONES  TO DETA-VIOLACIONES
072900     WRITE REG-EDSTRPT FROM DET-ALUMNO AFTER 1
073000     ADD 1 TO WKS-LINEAS-ALUMNO
073100     PERFORM 270-00-CORTE-MATERIA-ALUMNO
073200        VARYING WKS-IXM FROM 1 BY 1 UNTIL WKS-IXM > WKS-TOPE-MATER
073300 260-00-IMPRIMIR-LINEA-ALUMNO-E. EXIT.
073400
073500************************************************************
073600*   CORTE DE CONTROL POR MATERIA DENTRO DE UN ALUMNO - VUELVE
073700*   RECORRER EDSESIN POR CADA MATERIA DEL ALUMNO, SOLO IMPRIME
073800*   LA MATERIA SI TUVO AL MENOS UNA SESION CALIFICABLE      
073900************************************************************
074000 270-00-CORTE-MATERIA-ALUMNO SECTION.
074100     MOVE MTAB-ID (WKS-IXM) TO WKS-MATER-ACTUAL
074200     PERFORM 280-00-BUSCAR-NOMBRE-MATERIA
074300     MOVE ZEROES TO WKS-CONT-CALIFICABLES
074400     MOVE ZEROES TO WKS-SUMA-PORCENTAJE
074500     CLOSE EDSESIN
074600     OPEN INPUT EDSESIN
074700     MOVE "N" TO WKS-SW-FIN-SESIN
074800     READ EDSESIN
074900        AT END MOVE "S" TO WKS-SW-FIN-SESIN
075000     END-READ
075100     PERFORM 290-00-ACUM-SESION-MATERIA
075200        UNTIL FIN-EDSESIN
075300     IF WKS-CONT-CALIFICABLES > 0
075400        COMPUTE WKS-PROMEDIO ROUNDED =
075500           WKS-SUMA-PORCENTAJE / WKS-CONT-CALIFICABLES
075600        MOVE WKS-MATER-NOM-ACTUAL TO DETM-MATERIA-NOM
075700        MOVE WKS-CONT-CALIFICABLES TO DETM-TOMADOS
075800        MOVE WKS-PROMEDIO          TO DETM-PROMEDIO
075900        WRITE REG-EDSTRPT FROM DET-MATERIA AFTER 1
076000     END-IF.
076100 270-00-CORTE-MATERIA-ALUMNO-E. EXIT.
076200
076300************************************************************
076400*   BUSCA EL NOMBRE DE LA MATERIA EN LA TABLA DE EXAMENES - 
076500*   PRIMERA FILA QUE PERTENEZCA A LA MATERIA YA TRAE EL NOMBRE
076600************************************************************
076700 280-00-BUSCAR-NOMBRE-MATERIA SECTION.
076800     MOVE SPACES TO WKS-MATER-NOM-ACTUAL
076900     PERFORM 280-01-REVISAR-UN-EXAMEN THRU
077000                 280-01-REVISAR-UN-EXAMEN-E
077100        VARYING WKS-I FROM 1 BY 1
077200        UNTIL WKS-I > WKS-TOPE-EXAM.
077300 280-00-BUSCAR-NOMBRE-MATERIA-E. EXIT.
077400
077500 280-01-REVISAR-UN-EXAMEN SECTION.
077600     IF ETAB-MATERIA-ID (WKS-I) = WKS-MATER-ACTUAL
077700        MOVE ETAB-MATERIA-NOM (WKS-I) TO WKS-MATER-NOM-ACTUAL
077800     END-IF.
077900 280-01-REVISAR-UN-EXAMEN-E. EXIT.
078000
078100************************************************************
078200*   ACUMULA UNA SESION PARA EL CORTE POR MATERIA DEL ALUMNO
078300*   SOLO SESIONES CALIFICABLES (COMPLETADA Y CON PORCENTAJE)
078400*   EXAMENES QUE PERTENECEN A LA MATERIA ACTUAL             
078500************************************************************
078600 290-00-ACUM-SESION-MATERIA SECTION.
078700     IF SESI-ALUMNO-ID = WKS-ALUMNO-ACTUAL AND SESI-COMPLETADA
078800        PERFORM 295-00-EXAM-ES-DE-MATERIA
078900        IF EXAM-ENCONTRADO AND SESI-PCT-VALIDO
079000           ADD 1 TO WKS-CONT-CALIFICABLES
079100           ADD SESI-PORCENTAJE TO WKS-SUMA-PORCENTAJE
079200        END-IF
079300     END-IF
079400     READ EDSESIN
079500        AT END MOVE "S" TO WKS-SW-FIN-SESIN
079600     END-READ.
079700 290-00-ACUM-SESION-MATERIA-E. EXIT.
079800
079900************************************************************
080000*   DETERMINA SI EL EXAMEN DE LA SESION ACTUAL PERTENECE A L
080100*   MATERIA QUE SE ESTA CORTANDO                            
080200************************************************************
080300 295-00-EXAM-ES-DE-MATERIA SECTION.
080400     MOVE "N" TO WKS-SW-EXAM-ENCONTRADO
080500     SET WKS-IXE TO 1
080600     SEARCH ALL WKS-TAB-EXAM
080700        WHEN ETAB-ID (WKS-IXE) = SESI-EXAM-ID
080800           IF ETAB-MATERIA-ID (WKS-IXE) = WKS-MATER-ACTUAL
080900              MOVE "S" TO WKS-SW-EXAM-ENCONTRADO
081000           END-IF
081100     END-SEARCH.
081200 295-00-EXAM-ES-DE-MATERIA-E. EXIT.
081300
081400************************************************************
081500*   SECCION 2 - ESTADISTICAS POR EXAMEN, UNA LINEA POR CADA 
081600*   EXAMEN DE LA TABLA WKS-TAB-EXAM                         
081700************************************************************
081800 300-00-SECCION-EXAMEN SECTION.
081900     WRITE REG-EDSTRPT FROM CAB-EXAM-TIT AFTER 2
082000     PERFORM 310-00-PROCESAR-EXAMEN THRU 310-00-PROCESAR-EXAMEN-E
082100        VARYING WKS-IXE FROM 1 BY 1 UNTIL WKS-IXE > WKS-TOPE-EXAM
082200 300-00-SECCION-EXAMEN-E. EXIT.
082300
082400************************************************************
082500*   ACUMULA Y IMPRIME LA LINEA DE UN EXAMEN - VUELVE A LEER 
082600*   EDSESIN DESDE EL PRINCIPIO                              
082700************************************************************
082800 310-00-PROCESAR-EXAMEN SECTION.
082900     PERFORM 320-00-REINICIAR-ACUM-EXAMEN
083000     CLOSE EDSESIN
083100     OPEN INPUT EDSESIN
083200     MOVE "N" TO WKS-SW-FIN-SESIN
083300     READ EDSESIN
083400        AT END MOVE "S" TO WKS-SW-FIN-SESIN
083500     END-READ
083600     PERFORM 330-00-ACUM-SESION-EXAMEN
083700        UNTIL FIN-EDSESIN
083800     PERFORM 340-00-CALC-TASA-Y-PROMEDIO-EXAM
083900     PERFORM 350-00-IMPRIMIR-LINEA-EXAMEN.
084000 310-00-PROCESAR-EXAMEN-E. EXIT.
084100
084200************************************************************
084300*           REINICIA LOS ACUMULADORES DE UN NUEVO EXAMEN    
084400************************************************************
084500 320-00-REINICIAR-ACUM-EXAMEN SECTION.
084600     MOVE ZEROES TO WKS-CONT-TOMADOS WKS-CONT-COMPLETADOS
084700                     WKS-CONT-APROBADOS WKS-CONT-CALIFICABLES
084800     MOVE ZEROES TO WKS-SUMA-PORCENTAJE
084900     MOVE ZEROES TO WKS-ALTA-PORCENTAJE WKS-BAJA-PORCENTAJE.
085000 320-00-REINICIAR-ACUM-EXAMEN-E. EXIT.
085100
085200************************************************************
085300*   ACUMULA UNA SESION PARA EL EXAMEN ACTUAL - TOTAL-SESSION
085400*   SE FILTRA POR ESTADO, EL RESTO SI SE FILTRA POR COMPLETADA
085500************************************************************
085600 330-00-ACUM-SESION-EXAMEN SECTION.
085700     IF SESI-EXAM-ID = ETAB-ID (WKS-IXE)
085800        ADD 1 TO WKS-CONT-TOMADOS
085900        IF SESI-COMPLETADA
086000           ADD 1 TO WKS-CONT-COMPLETADOS
086100           IF SESI-ES-APROBADO
086200              ADD 1 TO WKS-CONT-APROBADOS
086300           END-IF
086400           IF SESI-PCT-VALIDO
086500              ADD 1 TO WKS-CONT-CALIFICABLES
086600              ADD SESI-PORCENTAJE TO WKS-SUMA-PORCENTAJE
086700              IF WKS-CONT-CALIFICABLES = 1
086800                 MOVE SESI-PORCENTAJE TO WKS-ALTA-PORCENTAJE
086900                                          WKS-BAJA-PORCENTAJE
087000              ELSE
087100                 IF SESI-PORCENTAJE > WKS-ALTA-PORCENTAJE
087200                    MOVE SESI-PORCENTAJE TO WKS-ALTA-PORCENTAJE
087300                 END-IF
087400                 IF SESI-PORCENTAJE < WKS-BAJA-PORCENTAJE
087500                    MOVE SESI-PORCENTAJE TO WKS-BAJA-PORCENTAJE
087600                 END-IF
087700              END-IF
087800           END-IF
087900        END-IF
088000     END-IF
088100     READ EDSESIN
088200        AT END MOVE "S" TO WKS-SW-FIN-SESIN
088300     END-READ.
088400 330-00-ACUM-SESION-EXAMEN-E. EXIT.
088500
088600************************************************************
088700*   CALCULA LA TASA DE APROBACION Y EL PROMEDIO DEL EXAMEN -
088800*   CERO SI NO HUBO SESIONES COMPLETADAS                    
088900************************************************************
089000 340-00-CALC-TASA-Y-PROMEDIO-EXAM SECTION.
089100     IF WKS-CONT-COMPLETADOS > 0
089200        COMPUTE WKS-TASA-APROBACION ROUNDED =
089300           (WKS-CONT-APROBADOS * 100) / WKS-CONT-COMPLETADOS
089400     ELSE
089500        MOVE 0 TO WKS-TASA-APROBACION
089600     END-IF
089700     IF WKS-CONT-CALIFICABLES > 0
089800        COMPUTE WKS-PROMEDIO ROUNDED =
089900           WKS-SUMA-PORCENTAJE / WKS-CONT-CALIFICABLES
090000     ELSE
090100        MOVE 0 TO WKS-PROMEDIO WKS-ALTA-PORCENTAJE
090200                   WKS-BAJA-PORCENTAJE
090300     END-IF.
090400 340-00-CALC-TASA-Y-PROMEDIO-EXAM-E. EXIT.
090500
090600************************************************************
090700*                 IMPRIME LA LINEA DE UN EXAMEN             
090800************************************************************
090900 350-00-IMPRIMIR-LINEA-EXAMEN SECTION.
091000     MOVE ETAB-ID     (WKS-IXE)  TO DETE-EXAM-ID
091100     MOVE ETAB-TITULO (WKS-IXE)  TO DETE-TITULO
091200     MOVE WKS-CONT-TOMADOS        TO DETE-SESIONES
091300     MOVE WKS-CONT-COMPLETADOS    TO DETE-COMPLETADAS
091400     MOVE WKS-CONT-APROBADOS      TO DETE-APROBADAS
091500     MOVE WKS-TASA-APROBACION     TO DETE-TASA-APROB
091600     MOVE WKS-PROMEDIO            TO DETE-PROMEDIO
091700     MOVE WKS-ALTA-PORCENTAJE     TO DETE-ALTA
091800     MOVE WKS-BAJA-PORCENTAJE     TO DETE-BAJA
091900     WRITE REG-EDSTRPT FROM DET-EXAMEN AFTER 1
092000     ADD 1 TO WKS-LINEAS-EXAMEN.
092100 350-00-IMPRIMIR-LINEA-EXAMEN-E. EXIT.
092200
092300************************************************************
092400*   SECCION 3 - TOTALES DEL TABLERO, UNA SOLA PASADA GLOBALES
092500*   SOBRE TODA LA POBLACION DE EDSESIN                      
092600************************************************************
092700 400-00-SECCION-TABLERO SECTION.
092800     WRITE REG-EDSTRPT FROM CAB-TABL-TIT AFTER 2
092900     MOVE ZEROES TO WKS-DASH-SESIONES WKS-DASH-COMPLETADAS
093000                     WKS-DASH-APROBADAS WKS-DASH-CALIFICABLES
093100     MOVE ZEROES TO WKS-DASH-SUMA-PCT
093200     CLOSE EDSESIN
093300     OPEN INPUT EDSESIN
093400     MOVE "N" TO WKS-SW-FIN-SESIN
093500     READ EDSESIN
093600        AT END MOVE "S" TO WKS-SW-FIN-SESIN
093700     END-READ
093800     PERFORM 405-00-ACUM-SESION-TABLERO
093900        UNTIL FIN-EDSESIN
094000     IF WKS-DASH-CALIFICABLES > 0
094100        COMPUTE WKS-PROMEDIO ROUNDED =
094200           WKS-DASH-SUMA-PCT / WKS-DASH-CALIFICABLES
094300     ELSE
094400        MOVE 0 TO WKS-PROMEDIO
094500     END-IF
094600     IF WKS-DASH-COMPLETADAS > 0
094700        COMPUTE WKS-TASA-APROBACION ROUNDED =
094800           (WKS-DASH-APROBADAS * 100) / WKS-DASH-COMPLETADAS
094900     ELSE
095000        MOVE 0 TO WKS-TASA-APROBACION
095100     END-IF
095200     MOVE WKS-DASH-SESIONES    TO DETT-SESIONES
095300     MOVE WKS-DASH-COMPLETADAS TO DETT-COMPLETADAS
095400     MOVE WKS-TOPE-MATER       TO DETT-MATERIAS
095500     MOVE WKS-TOPE-PREG        TO DETT-PREGUNTAS
095600     MOVE WKS-TOPE-EXAM        TO DETT-EXAMENES
095700     WRITE REG-EDSTRPT FROM DET-TABLERO AFTER 1
095800     MOVE WKS-PROMEDIO         TO DETT-PROMEDIO
095900     MOVE WKS-TASA-APROBACION  TO DETT-TASA-APROB
096000     WRITE REG-EDSTRPT FROM DET-TABLERO-2 AFTER 1.
096100 400-00-SECCION-TABLERO-E. EXIT.
096200
096300************************************************************
096400*   ACUMULA UNA SESION PARA LOS TOTALES GLOBALES DEL TABLERO
096500*   USUARIOS/ALUMNOS/MAESTROS QUEDAN EN CERO, ESE MAESTRO DE
096600*   USUARIOS NO FORMA PARTE DE LOS ARCHIVOS DE ESTA CORRIDA 
096700************************************************************
096800 405-00-ACUM-SESION-TABLERO SECTION.
096900     ADD 1 TO WKS-DASH-SESIONES
097000     IF SESI-COMPLETADA
097100        ADD 1 TO WKS-DASH-COMPLETADAS
097200        IF SESI-ES-APROBADO
097300           ADD 1 TO WKS-DASH-APROBADAS
097400        END-IF
097500        IF SESI-PCT-VALIDO
097600           ADD 1 TO WKS-DASH-CALIFICABLES
097700           ADD SESI-PORCENTAJE TO WKS-DASH-SUMA-PCT
097800        END-IF
097900     END-IF
098000     READ EDSESIN
098100        AT END MOVE "S" TO WKS-SW-FIN-SESIN
098200     END-READ.
098300 405-00-ACUM-SESION-TABLERO-E. EXIT.
098400
098500************************************************************
098600*   CALCULO INTERNO (SIN IMPRIMIR) DE SUBJECT-STATS POR CADA
098700*   MATERIA DISTINTA - SOLO SALE POR DISPLAY A CONSOLA, EL  
098800*   REPORTE IMPRESO SOLO TRAE LAS TRES SECCIONES ANTERIORES 
098900************************************************************
099000 500-00-ESTAD-POR-MATERIA SECTION.
099100     PERFORM 510-00-CALC-MATERIA THRU 510-00-CALC-MATERIA-E
099200        VARYING WKS-IXM FROM 1 BY 1 UNTIL WKS-IXM > WKS-TOPE-MATER
099300 500-00-ESTAD-POR-MATERIA-E. EXIT.
099400
099500************************************************************
099600*   TOTAL-CHAPTERS Y TOTAL-QUESTIONS SE CALCULAN IGUAL - CONTROL
099700*   DE PREGUNTAS DE LA MATERIA - SE DEJA ASI A PROPOSITO, IG
099800*   QUE EN EL APLICATIVO EN LINEA (VER BPM231205)
099900*   BPM232011 - EL CONTEO DE EXAMENES Y EL PROMEDIO DE SESIONES
100000*   SON SOBRE TODA LA POBLACION DE EDSESIN DE LA MATERIA, NO
100100*   SOLO DEL ULTIMO ALUMNO QUE CORRIO EN LA SECCION 1 - POR ESO
100200*   NO SE REUSA 290-00, SE USA 510-03 QUE NO FILTRA ALUMNO
100300************************************************************
100400 510-00-CALC-MATERIA SECTION.
100500     MOVE MTAB-ID (WKS-IXM) TO WKS-MATER-ACTUAL
100600     MOVE ZEROES TO WKS-CONT-TOMADOS WKS-CONT-CALIFICABLES
100700     MOVE ZEROES TO WKS-CONT-EXAMENES
100800     MOVE ZEROES TO WKS-SUMA-PORCENTAJE
100900     PERFORM 510-01-CONTAR-UNA-PREGUNTA THRU
101000                 510-01-CONTAR-UNA-PREGUNTA-E
101100        VARYING WKS-I FROM 1 BY 1
101200        UNTIL WKS-I > WKS-TOPE-PREG
101300     PERFORM 510-02-CONTAR-UN-EXAMEN THRU
101400                 510-02-CONTAR-UN-EXAMEN-E
101500        VARYING WKS-IXE FROM 1 BY 1
101600        UNTIL WKS-IXE > WKS-TOPE-EXAM
101700     CLOSE EDSESIN
101800     OPEN INPUT EDSESIN
101900     MOVE "N" TO WKS-SW-FIN-SESIN
102000     READ EDSESIN
102100        AT END MOVE "S" TO WKS-SW-FIN-SESIN
102200     END-READ
102300     PERFORM 510-03-ACUM-SESION-MATERIA-TOD
102400        UNTIL FIN-EDSESIN
102500     IF WKS-CONT-CALIFICABLES > 0
102600        COMPUTE WKS-PROMEDIO ROUNDED =
102700           WKS-SUMA-PORCENTAJE / WKS-CONT-CALIFICABLES
102800     ELSE
102900        MOVE 0 TO WKS-PROMEDIO
103000     END-IF
103100     DISPLAY "SUBJECT-STATS MATERIA=" WKS-MATER-ACTUAL
103200             " EXAMS=" WKS-CONT-EXAMENES
103300             " CHAPTERS/QUESTIONS=" WKS-CONT-TOMADOS
103400             " SESSIONS=" WKS-CONT-CALIFICABLES
103500             " AVG=" WKS-PROMEDIO
103600             UPON CONSOLE.
103700 510-00-CALC-MATERIA-E. EXIT.
103800
103900 510-01-CONTAR-UNA-PREGUNTA SECTION.
104000     IF QTAB-MATERIA-ID (WKS-I) = WKS-MATER-ACTUAL
104100        ADD 1 TO WKS-CONT-TOMADOS
104200     END-IF.
104300 510-01-CONTAR-UNA-PREGUNTA-E. EXIT.
104400
104500************************************************************
104600*   TOTAL-EXAMS DE LA MATERIA (BATCH FLOW 4.2) - RECORRE LA
104700*   TABLA DE EXAMENES CARGADA EN MEMORIA, NO EDSESIN
104800************************************************************
104900 510-02-CONTAR-UN-EXAMEN SECTION.
105000     IF ETAB-MATERIA-ID (WKS-IXE) = WKS-MATER-ACTUAL
105100        ADD 1 TO WKS-CONT-EXAMENES
105200     END-IF.
105300 510-02-CONTAR-UN-EXAMEN-E. EXIT.
105400
105500************************************************************
105600*   ACUMULA UNA SESION DE EDSESIN PARA EL PROMEDIO GLOBAL DE
105700*   LA MATERIA (BATCH FLOW 4.3/4.4) - A DIFERENCIA DE 290-00
105800*   AQUI NO SE FILTRA POR SESI-ALUMNO-ID, ES SOBRE TODOS LOS
105900*   ALUMNOS QUE TENGAN UNA SESION COMPLETADA DE UN EXAMEN DE
106000*   ESTA MATERIA
106100************************************************************
106200 510-03-ACUM-SESION-MATERIA-TOD SECTION.
106300     IF SESI-COMPLETADA
106400        PERFORM 295-00-EXAM-ES-DE-MATERIA
106500        IF EXAM-ENCONTRADO AND SESI-PCT-VALIDO
106600           ADD 1 TO WKS-CONT-CALIFICABLES
106700           ADD SESI-PORCENTAJE TO WKS-SUMA-PORCENTAJE
106800        END-IF
106900     END-IF
107000     READ EDSESIN
107100        AT END MOVE "S" TO WKS-SW-FIN-SESIN
107200     END-READ.
107300 510-03-ACUM-SESION-MATERIA-TOD-E. EXIT.
107400
107500************************************************************
107600*                 IMPRIME EL CONTROL TOTAL FINAL            
107700************************************************************
107800 600-00-IMPRIMIR-CONTROL-TOTAL SECTION.
107900     WRITE REG-EDSTRPT FROM CAB004 AFTER 2
108000     MOVE WKS-LINEAS-ALUMNO TO TOTF-ALUMNO
108100     WRITE REG-EDSTRPT FROM TOT-FINAL AFTER 1
108200     MOVE WKS-LINEAS-EXAMEN TO TOTF-EXAMEN
108300     WRITE REG-EDSTRPT FROM TOT-FINAL-2 AFTER 1.
108400 600-00-IMPRIMIR-CONTROL-TOTAL-E. EXIT.
108500
108600************************************************************
108700*                   C I E R R E   D E   A R C H I V O S     
108800************************************************************
108900 900-00-CERRAR-ARCHIVOS SECTION.
109000     CLOSE EDQUESIN EDEXAMIN EDSESIN EDSTUDIN EDSTREQ EDSTRPT.
109100 900-00-CERRAR-ARCHIVOS-E. EXIT.
