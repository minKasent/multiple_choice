000100******************************************************************
000200* MIEMBRO     : EDSTUA                                           *
000300* APLICACION  : EDUCACION                                        *
000400* DESCRIPCION : LAYOUT DE RESPUESTA DE ALUMNO (DETALLE POR       *
000500*             : PREGUNTA DENTRO DE UNA SESION DE EXAMEN). MISMO  *
000600*             : LAYOUT PARA EL EXTRACTO DE ENTRADA (EDSTUIN) Y   *
000700*             : PARA LA REGRABACION DE SALIDA (EDSTUOUT) YA      *
000800*             : CALIFICADA POR EDGRADE1                          *
000900******************************************************************
001000*   20230905  PEDR  BPM228866  ALTA INICIAL DEL MIEMBRO          *
001100*   20231102  PEDR  BPM229014  SE AGREGA STUA-PUNTOS-GAN Y       *
001200*             STUA-ES-CORRECTA, ANTES SOLO SE LEIA LA RESPUESTA  *
001300*   19990203  EEDR  Y2K        REVISION GENERAL DE CAMPOS - SIN  *
001400*             IMPACTO, EL REGISTRO NO CONTIENE FECHAS            *
001500******************************************************************
001600 01  REG-EDSTUA.
001700*--------------------------------------------------------------*
001800*    SESION DE EXAMEN A LA QUE PERTENECE (LLAVE DE CONTROL)      *
001900*--------------------------------------------------------------*
002000     05  STUA-SESION-ID             PIC 9(09).
002100*--------------------------------------------------------------*
002200*    PREGUNTA QUE SE ESTA RESPONDIENDO                          *
002300*--------------------------------------------------------------*
002400     05  STUA-QUES-ID               PIC 9(09).
002500*--------------------------------------------------------------*
002600*    OPCION SELECCIONADA. CERO O BLANCO = NINGUNA SELECCIONADA   *
002700*    (SOLO APLICA A MULTIPLE_CHOICE / TRUE_FALSE)                *
002800*--------------------------------------------------------------*
002900     05  STUA-ANSW-ID               PIC 9(09).
003000*--------------------------------------------------------------*
003100*    TEXTO LIBRE SOMETIDO POR EL ALUMNO (SOLO FILL_IN_BLANK)     *
003200*--------------------------------------------------------------*
003300     05  STUA-TEXTO-RESP            PIC X(255).
003400*--------------------------------------------------------------*
003500*    RESULTADO DE LA CALIFICACION - LO LLENA EDGRADE1            *
003600*--------------------------------------------------------------*
003700     05  STUA-ES-CORRECTA           PIC X(01).
003800         88  STUA-CORRECTA                    VALUE "Y".
003900         88  STUA-INCORRECTA                  VALUE "N".
004000*--------------------------------------------------------------*
004100*    PUNTOS GANADOS EN ESTA RESPUESTA - LO LLENA EDGRADE1        *
004200*--------------------------------------------------------------*
004300     05  STUA-PUNTOS-GAN            PIC S9(3)V99.
004400     05  FILLER                     PIC X(12).
