000100******************************************************************
000200* MIEMBRO     : EDEXSE                                           *
000300* APLICACION  : EDUCACION                                        *
000400* DESCRIPCION : LAYOUT DE SESION DE EXAMEN (ENCABEZADO, UN       *
000500*             : REGISTRO POR INTENTO DE ALUMNO). MISMO LAYOUT    *
000600*             : PARA ENTRADA (EDSESIN) Y SALIDA REGRABADA        *
000700*             : (EDSESOUT) CON TOTAL/PORCENTAJE/APROBADO YA      *
000800*             : CALCULADOS POR EDGRADE1. SE USA TAMBIEN COMO     *
000900*             : POBLACION COMPLETA DE ENTRADA EN EDSTATS1        *
001000******************************************************************
001100*   20230905  PEDR  BPM228866  ALTA INICIAL DEL MIEMBRO          *
001200*   20231102  PEDR  BPM229014  SE AGREGA SESI-TOTAL-PUNTOS,      *
001300*             SESI-PORCENTAJE Y SESI-APROBADO                    *
001400*   20240118  PEDR  BPM230077  SE AGREGA SESI-VIOLACIONES PARA   *
001500*             CONTROL DE INTEGRIDAD DEL EXAMEN EN LINEA          *
001600*   19990203  EEDR  Y2K        REVISADO - VER REDEFINES DE FECHA *
001700*             EN SESI-FECHA-SESION MAS ABAJO, YA ERA AAAAMMDD    *
001800*   20260224  MXAL  BPM231890  SE AGREGA SESI-PCT-REGISTRO PARA  *
001900*             DISTINGUIR PORCENTAJE YA CALIFICADO DE UNA SESION  *
002000*             COMPLETADA QUE AUN NO PASA POR EDGRADE1. SE RESTA  *
002100*             UN BYTE AL FILLER FINAL                            *
002200******************************************************************
002300 01  REG-EDEXSE.
002400*--------------------------------------------------------------*
002500*    LLAVE DE LA SESION                                         *
002600*--------------------------------------------------------------*
002700     05  SESI-SESION-ID             PIC 9(09).
002800*--------------------------------------------------------------*
002900*    EXAMEN Y ALUMNO A LOS QUE PERTENECE LA SESION               *
003000*--------------------------------------------------------------*
003100     05  SESI-EXAM-ID               PIC 9(09).
003200     05  SESI-ALUMNO-ID             PIC 9(09).
003300*--------------------------------------------------------------*
003400*    ESTADO DE LA SESION                                        *
003500*--------------------------------------------------------------*
003600     05  SESI-ESTADO                PIC X(20).
003700         88  SESI-PROGRAMADA                  VALUE "SCHEDULED".
003800         88  SESI-EN-CURSO                    VALUE
003900                                            "IN_PROGRESS".
004000         88  SESI-COMPLETADA                  VALUE "COMPLETED".
004100         88  SESI-CANCELADA                   VALUE "CANCELLED".
004200         88  SESI-NO-PRESENTADA                VALUE "MISSED".
004300*--------------------------------------------------------------*
004400*    RESULTADOS DE LA CALIFICACION - LOS LLENA EDGRADE1         *
004500*--------------------------------------------------------------*
004600     05  SESI-TOTAL-PUNTOS          PIC S9(3)V99.
004700     05  SESI-PORCENTAJE            PIC S9(3)V99.
004800*--------------------------------------------------------------*
004900*    BPM231890 - INDICA SI SESI-PORCENTAJE YA FUE CALIFICADO.   *
005000*    UNA SESION COMPLETADA PUEDE LLEGAR SIN CALIFICAR TODAVIA   *
005100*    (P.EJ. EDGRADE1 NO HA CORRIDO SOBRE ELLA) - EN ESE CASO    *
005200*    SESI-PORCENTAJE NO ES UN CERO VALIDO Y SE EXCLUYE DE LAS   *
005300*    SUMAS/PROMEDIOS/ALTA-BAJA EN EDSTATS1                      *
005400*--------------------------------------------------------------*
005500     05  SESI-PCT-REGISTRO          PIC X(01).
005600         88  SESI-PCT-VALIDO                   VALUE "S".
005700     05  SESI-APROBADO              PIC X(01).
005800         88  SESI-ES-APROBADO                  VALUE "Y".
005900         88  SESI-ES-REPROBADO                  VALUE "N".
006000*--------------------------------------------------------------*
006100*    CONTEO DE VIOLACIONES DE INTEGRIDAD - SOLO INFORMATIVO     *
006200*--------------------------------------------------------------*
006300     05  SESI-VIOLACIONES           PIC 9(05).
006400     05  FILLER                     PIC X(06).
