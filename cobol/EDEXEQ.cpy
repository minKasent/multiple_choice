000100******************************************************************
000200* MIEMBRO     : EDEXEQ                                           *
000300* APLICACION  : EDUCACION                                        *
000400* DESCRIPCION : LAYOUT DE LA RELACION EXAMEN-PREGUNTA. CARGA LOS *
000500*             : PUNTOS QUE VALE CADA PREGUNTA DENTRO DE UN       *
000600*             : EXAMEN EN PARTICULAR. MANTENIDO POR EDEXQCT      *
000700******************************************************************
000800*   20230905  PEDR  BPM228866  ALTA INICIAL DEL MIEMBRO          *
000900*   19990112  EEDR  Y2K        REVISADO - SIN CAMPOS DE FECHA    *
001000******************************************************************
001100 01  REG-EDEXEQ.
001200*--------------------------------------------------------------*
001300*    LLAVE COMPUESTA: EXAMEN + PREGUNTA                         *
001400*--------------------------------------------------------------*
001500     05  EXEQ-EXAM-ID               PIC 9(09).
001600     05  EXEQ-QUES-ID               PIC 9(09).
001700*--------------------------------------------------------------*
001800*    PUNTOS QUE VALE ESTA PREGUNTA DENTRO DE ESTE EXAMEN         *
001900*--------------------------------------------------------------*
002000     05  EXEQ-PUNTOS                PIC S9(3)V99.
002100     05  FILLER                     PIC X(13).
