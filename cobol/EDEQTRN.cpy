000100******************************************************************
000200* MIEMBRO     : EDEQTRN                                          *
000300* APLICACION  : EDUCACION                                        *
000400* DESCRIPCION : TRANSACCION DE MANTENIMIENTO EXAMEN-PREGUNTA.    *
000500*             : UNA LINEA POR PREGUNTA A AGREGAR O QUITAR DE UN  *
000600*             : EXAMEN. ORDENADA POR EQTR-EXAM-ID PARA EL CORTE  *
000700*             : DE CONTROL DE EDEXQCT                            *
000800******************************************************************
000900*   20240718  MXAL  BPM231640  ALTA INICIAL DEL MIEMBRO          *
001000******************************************************************
001100 01  REG-EDEQTRN.
001200*--------------------------------------------------------------*
001300*    LLAVE DEL EXAMEN AL QUE APLICA LA TRANSACCION - EL ARCHIVO  *
001400*    DEBE VENIR ORDENADO POR ESTE CAMPO                          *
001500*--------------------------------------------------------------*
001600     05  EQTR-EXAM-ID               PIC 9(09).
001700*--------------------------------------------------------------*
001800*    ACCION DE LA TRANSACCION                                   *
001900*--------------------------------------------------------------*
002000     05  EQTR-ACCION                PIC X(01).
002100         88  EQTR-ES-ALTA                  VALUE "A".
002200         88  EQTR-ES-BAJA                  VALUE "R".
002300*--------------------------------------------------------------*
002400*    PREGUNTA Y PUNTOS (SOLO APLICA EN ALTA)                    *
002500*--------------------------------------------------------------*
002600     05  EQTR-QUES-ID               PIC 9(09).
002700     05  EQTR-PUNTOS                PIC S9(3)V99.
002800     05  FILLER                     PIC X(16).
