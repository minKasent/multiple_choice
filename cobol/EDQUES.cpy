000100******************************************************************
000200* MIEMBRO     : EDQUES                                           *
000300* APLICACION  : EDUCACION                                        *
000400* DESCRIPCION : LAYOUT DEL BANCO DE PREGUNTAS (EXTRACTO PLANO,   *
000500*             : LEIDO SECUENCIAL Y CARGADO EN TABLA WKS PARA     *
000600*             : SEARCH ALL POR QUES-ID DESDE EDGRADE1/EDEXQCT)   *
000700******************************************************************
000800*   20230905  PEDR  BPM228866  ALTA INICIAL DEL MIEMBRO          *
000900*   19990112  EEDR  Y2K        CAMPOS DE FECHA REVISADOS - N/A   *
001000*             (REGISTRO SIN FECHAS, SOLO CONTROL)                *
001100*   20240611  MXAL  BPM231205  SE AGREGA QUES-MATERIA-ID, EDSTAT1*
001200*             LA NECESITA PARA CONTAR PREGUNTAS POR MATERIA      *
001300******************************************************************
001400 01  REG-EDQUES.
001500*--------------------------------------------------------------*
001600*    LLAVE DE LA PREGUNTA                                       *
001700*--------------------------------------------------------------*
001800     05  QUES-ID                    PIC 9(09).
001900*--------------------------------------------------------------*
002000*    TIPO DE PREGUNTA - VALORES ESPERADOS:                      *
002100*    MULTIPLE_CHOICE / FILL_IN_BLANK / TRUE_FALSE                *
002200*--------------------------------------------------------------*
002300     05  QUES-TIPO                  PIC X(20).
002400*--------------------------------------------------------------*
002500*    PUNTOS MAXIMOS POR RESPUESTA CORRECTA (2 DECIMALES)         *
002600*--------------------------------------------------------------*
002700     05  QUES-PUNTOS                PIC S9(3)V99.
002800*--------------------------------------------------------------*
002900*    MATERIA A LA QUE PERTENECE (VIA SU CAPITULO/PASAJE) - SOLO  *
003000*    PARA EL CONTEO DE EDSTAT1, NO PARTICIPA EN CALIFICACION     *
003100*--------------------------------------------------------------*
003200     05  QUES-MATERIA-ID            PIC 9(09).
003300     05  FILLER                     PIC X(07).
