000100******************************************************************
000200* MIEMBRO     : EDSTUD                                           *
000300* APLICACION  : EDUCACION                                        *
000400* DESCRIPCION : MINI-CATALOGO DE ALUMNO (SOLO ID Y NOMBRE) USADO *
000500*             : UNICAMENTE PARA IMPRIMIR EL NOMBRE EN EL REPORTE *
000600*             : DE ESTADISTICAS DE EDSTATS1. NO ES EL MAESTRO DE *
000700*             : USUARIOS DEL APLICATIVO (ESO QUEDA FUERA DE      *
000800*             : ALCANCE DE ESTA CORRIDA BATCH)                   *
000900******************************************************************
001000*   20240529  MXAL  BPM231190  ALTA INICIAL DEL MIEMBRO          *
001100******************************************************************
001200 01  REG-EDSTUD.
001300     05  STUD-ALUMNO-ID             PIC 9(09).
001400     05  STUD-ALUMNO-NOM            PIC X(30).
001500     05  FILLER                     PIC X(11).
