000100******************************************************************
000200* MIEMBRO     : EDSTREQ                                          *
000300* APLICACION  : EDUCACION                                        *
000400* DESCRIPCION : LISTA DE ALUMNOS SOLICITADOS PARA LA SECCION DE  *
000500*             : ESTADISTICAS DE ALUMNO DEL REPORTE EDSTAT1.      *
000600*             : UN REGISTRO POR ALUMNO A IMPRIMIR, NORMALMENTE   *
000700*             : GENERADA POR EL JCL/PROCESO QUE LLAMA A EDSTAT1  *
000800******************************************************************
000900*   20240611  MXAL  BPM231205  ALTA INICIAL DEL MIEMBRO          *
001000******************************************************************
001100 01  REG-EDSTREQ.
001200     05  STREQ-ALUMNO-ID            PIC 9(09).
001300     05  FILLER                     PIC X(21).
