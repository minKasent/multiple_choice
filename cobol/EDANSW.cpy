000100******************************************************************
000200* MIEMBRO     : EDANSW                                           *
000300* APLICACION  : EDUCACION                                        *
000400* DESCRIPCION : LAYOUT DE OPCION DE RESPUESTA / LLAVE DE         *
000500*             : CALIFICACION. VARIAS FILAS POR QUES-ID, CARGADAS *
000600*             : EN TABLA WKS PARA SEARCH ALL DESDE EDGRADE1      *
000700******************************************************************
000800*   20230905  PEDR  BPM228866  ALTA INICIAL DEL MIEMBRO          *
000900*   20240214  MXAL  BPM231190  AMPLIADO ANSW-CONTENIDO A X(255)  *
001000*             PARA SOPORTAR RESPUESTAS DE COMPLETAR TEXTO LARGO  *
001100******************************************************************
001200 01  REG-EDANSW.
001300*--------------------------------------------------------------*
001400*    LLAVE DE LA OPCION DE RESPUESTA                            *
001500*--------------------------------------------------------------*
001600     05  ANSW-ID                    PIC 9(09).
001700*--------------------------------------------------------------*
001800*    PREGUNTA A LA QUE PERTENECE (LLAVE DE AGRUPACION)           *
001900*--------------------------------------------------------------*
002000     05  ANSW-QUES-ID               PIC 9(09).
002100*--------------------------------------------------------------*
002200*    TEXTO DE LA OPCION / TEXTO CORRECTO PARA COMPLETAR          *
002300*--------------------------------------------------------------*
002400     05  ANSW-CONTENIDO             PIC X(255).
002500*--------------------------------------------------------------*
002600*    INDICADOR DE RESPUESTA CORRECTA (Y = SI, N = NO) - SE       *
002700*    CONSERVA LA LETRA DE ORIGEN (Y/N) PORQUE ASI LLEGA EN EL    *
002800*    EXTRACTO DESDE EL APLICATIVO DE EXAMENES                    *
002900*--------------------------------------------------------------*
003000     05  ANSW-ES-CORRECTA           PIC X(01).
003100         88  ANSW-CORRECTA                    VALUE "Y".
003200         88  ANSW-INCORRECTA                  VALUE "N".
003300     05  FILLER                     PIC X(10).
